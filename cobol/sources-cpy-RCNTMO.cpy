000100* RCNTMO.cpybk                                                    RCN001  
000200* LINKAGE FOR CALLED ROUTINE TRCTMOUT (TIMEOUT SWEEP)             RCN001  
000300*-----------------------------------------------------------*     RCN001  
000400 01  WK-C-TMOUT-RECORD.                                           RCN001  
000500     05  WK-C-TMOUT-INPUT.                                        RCN001  
000600         10  WK-N-TMOUT-ASOF-DATE       PIC 9(08).                RCN001  
000700         10  FILLER                     PIC X(05).                RCN001  
000800         10  WK-N-TMOUT-ASOF-TIME       PIC 9(06).                RCN001  
000900     05  WK-C-TMOUT-OUTPUT.                                       RCN001  
001000         10  WK-N-TMOUT-COUNT           PIC 9(09).                RCN001  
001100         10  FILLER                     PIC X(05).                RCN001  
