000100*************************                                         RCN005  
000200 IDENTIFICATION DIVISION.                                         RCN005  
000300*************************                                         RCN005  
000400 PROGRAM-ID.     TRCMAIN.                                         RCN005  
000500 AUTHOR.         PATRICIA DIAZ.                                   RCN005  
000600 INSTALLATION.   RECON DEVELOPMENT CENTER.                        RCN005  
000700 DATE-WRITTEN.   14 MAR 1994.                                     RCN005  
000800 DATE-COMPILED.                                                   RCN005  
000900 SECURITY.       NON-CONFIDENTIAL.                                RCN005  
001000*                                                                 RCN005  
001100*DESCRIPTION :  THIS IS THE NIGHTLY RECONCILIATION BATCH DRIVER.  RCN005  
001200*               IT READS THE TRD-IN TRANSACTION FEED SEQUENTIALLY,RCN005  
001300*               CALLS TRCTDINT ONCE PER LINE TO STORE/UPSERT THE  RCN005  
001400*               TRADE-DATA RECORD AND IMMEDIATELY DRIVES THE      RCN005  
001500*               RECONCILIATION ENGINE (TRCRCEXE) FOR THAT TRADE   RCN005  
001600*               ID, THEN AT END OF FEED CALLS THE TIMEOUT SWEEP   RCN005  
001700*               (TRCTMOUT) AND THE STATUS LISTING REPORT          RCN005  
001800*               (TRCRLIST) ONCE EACH FOR THE WHOLE RUN.           RCN005  
001900*NOTE        :  IN PRODUCTION THE RECONCILIATION ENGINE IS ALSO   RCN005  
002000*               DRIVEN OFF A MESSAGE QUEUE AS TRADES ARRIVE       RCN005  
002100*               INTRA-DAY - THIS DRIVER IS THE NIGHTLY CATCH-UP   RCN005  
002200*               / RECOVERY PASS AND RUNS THE SAME LOGIC INLINE.   RCN005  
002300*                                                                 RCN005  
002400*================================================================ RCN005  
002500* HISTORY OF MODIFICATION:                                        RCN005  
002600*================================================================ RCN005  
002700* RCN005 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN005  
002800*================================================================ RCN005  
002900* RCN019 - WMORLEY - 02/11/1998 - Y2K REMEDIATION - NO LOGIC      RCN005  
003000*                     CHANGE, RECOMPILED AGAINST THE WIDENED      RCN005  
003100*                     ASCMWS COPYBOOK.                            RCN005  
003200*----------------------------------------------------------------*RCN005  
003300* RCN057 - HSANTOS - 21/02/2003 - E-REQ 11290 - DRIVER NOW CALLS  RCN005  
003400*                     TRCRCEXE DIRECTLY AFTER EACH INTAKE INSTEAD RCN005  
003500*                     OF LEAVING RECONCILIATION TO THE INTRA-DAY  RCN005  
003600*                     QUEUE ALONE, SO A REPROCESSED NIGHT ALWAYS  RCN005  
003700*                     ENDS WITH RECONCILED STATUS RECORDS.        RCN005  
003800*----------------------------------------------------------------*RCN005  
003900* RCN067 - JBALDWIN- 18/09/2007 - E-REQ 15044 - ADDED THE         RCN005  
004000*                     END-OF-RUN CALL TO TRCRLIST SO THE NIGHTLY  RCN005  
004100*                     JOB LOG CARRIES THE STATUS LISTING REPORT.  RCN005  
004200*----------------------------------------------------------------*RCN005  
004300 EJECT                                                            RCN005  
004400**********************                                            RCN005  
004500 ENVIRONMENT DIVISION.                                            RCN005  
004600**********************                                            RCN005  
004700 CONFIGURATION SECTION.                                           RCN005  
004800 SOURCE-COMPUTER.  IBM-AS400.                                     RCN005  
004900 OBJECT-COMPUTER.  IBM-AS400.                                     RCN005  
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  RCN005  
005100                    UPSI-0 IS UPSI-SWITCH-0                       RCN005  
005200                        ON  STATUS IS U0-ON                       RCN005  
005300                        OFF STATUS IS U0-OFF                      RCN005  
005400                    CLASS SIDE-CLASS IS "A" "B".                  RCN005  
005500
005600 INPUT-OUTPUT SECTION.                                            RCN005  
005700 FILE-CONTROL.                                                    RCN005  
005800     SELECT TRD-IN ASSIGN TO DATABASE-TRDIN                       RCN005  
005900            ORGANIZATION      IS SEQUENTIAL                       RCN005  
006000            FILE STATUS       IS WK-C-FILE-STATUS.                RCN005  
006100 EJECT                                                            RCN005  
006200***************                                                   RCN005  
006300 DATA DIVISION.                                                   RCN005  
006400***************                                                   RCN005  
006500 FILE SECTION.                                                    RCN005  
006600***************                                                   RCN005  
006700 FD  TRD-IN                                                       RCN005  
006800     LABEL RECORDS ARE OMITTED                                    RCN005  
006900     DATA RECORD IS WK-C-TRD-IN.                                  RCN005  
007000 01  WK-C-TRD-IN.                                                 RCN005  
007100     COPY TRDIN.                                                  RCN005  
007200
007300*************************                                         RCN005  
007400 WORKING-STORAGE SECTION.                                         RCN005  
007500*************************                                         RCN005  
007600 01  FILLER              PIC X(24)  VALUE                         RCN005  
007700     "** PROGRAM TRCMAIN   **".                                   RCN005  
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------* RCN005  
008000 01  WK-C-COMMON.                                                 RCN005  
008100     COPY ASCMWS.                                                 RCN005  
008200     COPY FIL3090.                                                RCN005  
008300
008400 01  WK-N-RECS-READ              PIC 9(09) COMP VALUE ZERO.       RCN005  
008500 01  WK-N-RECS-ERRORED           PIC 9(09) COMP VALUE ZERO.       RCN005  
008600 01  WK-N-TIMED-OUT-THIS-RUN     PIC 9(09) COMP VALUE ZERO.       RCN005  
008700 01  WK-N-LISTED-THIS-RUN        PIC 9(09) COMP VALUE ZERO.       RCN005  
008800
008900* ------------- RUN-TOTAL EDITED-DISPLAY ALTERNATE VIEWS -------* RCN067  
009000 01  WK-N-RECS-READ-EDIT              PIC 9(09).                  RCN067  
009100 01  WK-N-RECS-READ-EDIT-R REDEFINES                              RCN067  
009200     WK-N-RECS-READ-EDIT              PIC ZZZ,ZZZ,ZZ9.            RCN067  
009300 01  WK-C-RUN-DATE-TIME.                                          RCN067  
009400     05  WK-C-RUN-CCYYMMDD            PIC 9(08).                  RCN067  
009500     05  WK-C-RUN-HHMMSS              PIC 9(06).                  RCN067  
009600 01  WK-C-RUN-DATE-TIME-R REDEFINES                               RCN067  
009700     WK-C-RUN-DATE-TIME               PIC X(14).                  RCN067  
009800 01  WK-N-ERROR-TOTAL-EDIT-AREA       PIC 9(09).                  RCN067  
009900 01  WK-N-ERROR-TOTAL-EDIT-R REDEFINES                            RCN067  
010000     WK-N-ERROR-TOTAL-EDIT-AREA       PIC ZZZ,ZZZ,ZZ9.            RCN067  
010100
010200 COPY RCNTDI.                                                     RCN005  
010300 COPY RCNENG.                                                     RCN005  
010400 COPY RCNTMO.                                                     RCN005  
010500 COPY RCNLST.                                                     RCN005  
010600
010700 EJECT                                                            RCN005  
010800********************                                              RCN005  
010900 PROCEDURE DIVISION.                                              RCN005  
011000********************                                              RCN005  
011100 MAIN-MODULE.                                                     RCN005  
011200     PERFORM A000-INITIALIZE-RUN                                  RCN005  
011300        THRU A099-INITIALIZE-RUN-EX.                              RCN005  
011400     PERFORM B000-PROCESS-INTAKE-FEED                             RCN005  
011500        THRU B099-PROCESS-INTAKE-FEED-EX                          RCN005  
011600        UNTIL WK-C-EOF.                                           RCN005  
011700     PERFORM C000-RUN-TIMEOUT-SWEEP                               RCN005  
011800        THRU C099-RUN-TIMEOUT-SWEEP-EX.                           RCN005  
011900     PERFORM D000-RUN-LISTING-REPORT                              RCN067  
012000        THRU D099-RUN-LISTING-REPORT-EX.                          RCN005  
012100     PERFORM Z000-END-PROGRAM-ROUTINE                             RCN005  
012200        THRU Z099-END-PROGRAM-ROUTINE-EX.                         RCN005  
012300     STOP RUN.                                                    RCN005  
012400 EJECT                                                            RCN005  
012500*---------------------------------------------------------------* RCN005  
012600 A000-INITIALIZE-RUN.                                             RCN005  
012700*---------------------------------------------------------------* RCN005  
012800     OPEN INPUT TRD-IN.                                           RCN005  
012900     IF  NOT WK-C-SUCCESSFUL                                      RCN005  
013000         DISPLAY "TRCMAIN - OPEN FILE ERROR - TRD-IN"             RCN005  
013100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN005  
013200         MOVE "Y"                 TO    WK-C-EOF-SWITCH           RCN005  
013300         GO TO A099-INITIALIZE-RUN-EX.                            RCN005  
013400
013500     PERFORM B100-READ-NEXT-TRADE                                 RCN005  
013600        THRU B199-READ-NEXT-TRADE-EX.                             RCN005  
013700
013800*---------------------------------------------------------------* RCN005  
013900 A099-INITIALIZE-RUN-EX.                                          RCN005  
014000*---------------------------------------------------------------* RCN005  
014100 EXIT.                                                            RCN005  
014200 EJECT                                                            RCN005  
014300*---------------------------------------------------------------* RCN005  
014400 B000-PROCESS-INTAKE-FEED.                                        RCN005  
014500*---------------------------------------------------------------* RCN005  
014600     ADD 1                          TO    WK-N-RECS-READ.         RCN005  
014700     PERFORM B200-CALL-TRADE-INTAKE                               RCN005  
014800        THRU B299-CALL-TRADE-INTAKE-EX.                           RCN005  
014900     PERFORM B300-CALL-RECONCILE-ENGINE                           RCN057  
015000        THRU B399-CALL-RECONCILE-ENGINE-EX.                       RCN005  
015100     PERFORM B100-READ-NEXT-TRADE                                 RCN005  
015200        THRU B199-READ-NEXT-TRADE-EX.                             RCN005  
015300
015400*---------------------------------------------------------------* RCN005  
015500 B099-PROCESS-INTAKE-FEED-EX.                                     RCN005  
015600*---------------------------------------------------------------* RCN005  
015700 EXIT.                                                            RCN005  
015800
015900*---------------------------------------------------------------* RCN005  
016000 B100-READ-NEXT-TRADE.                                            RCN005  
016100*---------------------------------------------------------------* RCN005  
016200     READ TRD-IN                                                  RCN005  
016300         AT END                                                   RCN005  
016400             MOVE "Y"              TO    WK-C-EOF-SWITCH.         RCN005  
016500
016600*---------------------------------------------------------------* RCN005  
016700 B199-READ-NEXT-TRADE-EX.                                         RCN005  
016800*---------------------------------------------------------------* RCN005  
016900 EXIT.                                                            RCN005  
017000
017100*---------------------------------------------------------------* RCN005  
017200 B200-CALL-TRADE-INTAKE.                                          RCN005  
017300*---------------------------------------------------------------* RCN005  
017400     INITIALIZE                            WK-C-TDINT-RECORD.     RCN005  
017500     MOVE    TRD-IN-TRADE-ID         TO    WK-C-TDINT-TRADE-ID.   RCN005  
017600     MOVE    TRD-IN-SOURCE-SYSTEM    TO                           RCN005  
017700             WK-C-TDINT-SOURCE-SYSTEM.                            RCN005  
017800     MOVE    TRD-IN-INSTRUMENT       TO                           RCN005  
017900             WK-C-TDINT-INSTRUMENT.                               RCN005  
018000     MOVE    TRD-IN-QUANTITY         TO    WK-N-TDINT-QUANTITY.   RCN005  
018100     MOVE    TRD-IN-PRICE            TO    WK-N-TDINT-PRICE.      RCN005  
018200     MOVE    TRD-IN-TRADE-DATE       TO                           RCN005  
018300             WK-N-TDINT-TRADE-DATE.                               RCN005  
018400     MOVE    TRD-IN-TRADE-TIME       TO                           RCN005  
018500             WK-N-TDINT-TRADE-TIME.                               RCN005  
018600     MOVE    TRD-IN-COUNTERPARTY     TO                           RCN005  
018700             WK-C-TDINT-COUNTERPARTY.                             RCN005  
018800
018900     CALL "TRCTDINT" USING WK-C-TDINT-RECORD.                     RCN005  
019000
019100     IF  WK-C-TDINT-ERROR-CD NOT = SPACES                         RCN005  
019200         ADD 1                       TO    WK-N-RECS-ERRORED      RCN005  
019300         DISPLAY "TRCMAIN - TRCTDINT RETURNED ERROR "             RCN005  
019400                 WK-C-TDINT-ERROR-CD " FOR TRADE ID "             RCN005  
019500                 TRD-IN-TRADE-ID                                  RCN005  
019600     END-IF.                                                      RCN005  
019700
019800*---------------------------------------------------------------* RCN005  
019900 B299-CALL-TRADE-INTAKE-EX.                                       RCN005  
020000*---------------------------------------------------------------* RCN005  
020100 EXIT.                                                            RCN005  
020200
020300*---------------------------------------------------------------* RCN057  
020400 B300-CALL-RECONCILE-ENGINE.                                      RCN057  
020500*---------------------------------------------------------------* RCN057  
020600     INITIALIZE                            WK-C-RCEXE-RECORD.     RCN057  
020700     MOVE    TRD-IN-TRADE-ID         TO    WK-C-RCEXE-TRADE-ID.   RCN057  
020800
020900     CALL "TRCRCEXE" USING WK-C-RCEXE-RECORD.                     RCN057  
021000
021100     IF  WK-C-RCEXE-ERROR-CD NOT = SPACES                         RCN057  
021200         ADD 1                       TO    WK-N-RECS-ERRORED      RCN057  
021300         DISPLAY "TRCMAIN - TRCRCEXE RETURNED ERROR "             RCN057  
021400                 WK-C-RCEXE-ERROR-CD " FOR TRADE ID "             RCN057  
021500                 TRD-IN-TRADE-ID                                  RCN057  
021600     END-IF.                                                      RCN057  
021700
021800*---------------------------------------------------------------* RCN005  
021900 B399-CALL-RECONCILE-ENGINE-EX.                                   RCN005  
022000*---------------------------------------------------------------* RCN005  
022100 EXIT.                                                            RCN005  
022200 EJECT                                                            RCN005  
022300*---------------------------------------------------------------* RCN005  
022400 C000-RUN-TIMEOUT-SWEEP.                                          RCN005  
022500*---------------------------------------------------------------* RCN005  
022600     INITIALIZE                            WK-C-TMOUT-RECORD.     RCN005  
022700     CALL "TRCTMOUT" USING WK-C-TMOUT-RECORD.                     RCN005  
022800     MOVE    WK-N-TMOUT-COUNT        TO                           RCN005  
022900             WK-N-TIMED-OUT-THIS-RUN.                             RCN005  
023000     DISPLAY "TRCMAIN - TIMEOUT SWEEP MARKED "                    RCN005  
023100             WK-N-TIMED-OUT-THIS-RUN " RECORDS AS "               RCN005  
023200             "RECONCILIATION-TIMEOUT".                            RCN005  
023300
023400*---------------------------------------------------------------* RCN005  
023500 C099-RUN-TIMEOUT-SWEEP-EX.                                       RCN005  
023600*---------------------------------------------------------------* RCN005  
023700 EXIT.                                                            RCN005  
023800
023900*---------------------------------------------------------------* RCN067  
024000 D000-RUN-LISTING-REPORT.                                         RCN067  
024100*---------------------------------------------------------------* RCN067  
024200     INITIALIZE                            WK-C-RLIST-RECORD.     RCN067  
024300     CALL "TRCRLIST" USING WK-C-RLIST-RECORD.                     RCN067  
024400     MOVE    WK-N-RLIST-TOTAL-LISTED TO                           RCN067  
024500             WK-N-LISTED-THIS-RUN.                                RCN067  
024600     DISPLAY "TRCMAIN - LISTING REPORT PRODUCED "                 RCN067  
024700             WK-N-LISTED-THIS-RUN " LINES".                       RCN067  
024800
024900*---------------------------------------------------------------* RCN005  
025000 D099-RUN-LISTING-REPORT-EX.                                      RCN005  
025100*---------------------------------------------------------------* RCN005  
025200 EXIT.                                                            RCN005  
025300 EJECT                                                            RCN005  
025400*---------------------------------------------------------------* RCN005  
025500 Z000-END-PROGRAM-ROUTINE.                                        RCN005  
025600*---------------------------------------------------------------* RCN005  
025700     CLOSE TRD-IN.                                                RCN005  
025800     IF  NOT WK-C-SUCCESSFUL                                      RCN005  
025900         DISPLAY "TRCMAIN - CLOSE FILE ERROR - TRD-IN"            RCN005  
026000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN005  
026100
026200     DISPLAY "TRCMAIN - RUN COMPLETE - " WK-N-RECS-READ           RCN005  
026300             " TRADES READ, " WK-N-RECS-ERRORED " ERRORED".       RCN005  
026400
026500*---------------------------------------------------------------* RCN005  
026600 Z099-END-PROGRAM-ROUTINE-EX.                                     RCN005  
026700*---------------------------------------------------------------* RCN005  
026800 EXIT.                                                            RCN005  
026900
027000******************************************************************RCN005  
027100**************** END OF PROGRAM SOURCE  TRCMAIN ****************  RCN005  
027200******************************************************************RCN005  
027300
