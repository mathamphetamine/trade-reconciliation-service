000100* TRDIN.cpybk                                                     RCN001  
000200* NIGHTLY TRANSACTION FEED - ONE RAW TRADE REPORT PER LINE,       RCN001  
000300* TAGGED WITH THE SOURCE SYSTEM THAT SENT IT.  READ ONLY BY       RCN001  
000400* TRCMAIN, WHICH HANDS EACH LINE TO TRCTDINT FOR STORE/UPSERT.    RCN001  
000500*-----------------------------------------------------------*     RCN001  
000600* HISTORY OF MODIFICATION:                                        RCN001  
000700*-----------------------------------------------------------*     RCN001  
000800* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN001  
000900*-----------------------------------------------------------*     RCN001  
001000     05  TRD-IN-RECORD               PIC X(120).                  RCN001  
001100     05  TRD-INR REDEFINES TRD-IN-RECORD.                         RCN001  
001200     06  TRD-IN-TRADE-ID              PIC X(20).                  RCN001  
001300     06  TRD-IN-SOURCE-SYSTEM         PIC X(08).                  RCN001  
001400     06  TRD-IN-INSTRUMENT            PIC X(20).                  RCN001  
001500     06  TRD-IN-QUANTITY              PIC S9(11)V9(4).            RCN001  
001600     06  TRD-IN-PRICE                 PIC S9(11)V9(4).            RCN001  
001700     06  TRD-IN-TRADE-DATE            PIC 9(08).                  RCN001  
001800     06  TRD-IN-TRADE-TIME            PIC 9(06).                  RCN001  
001900     06  TRD-IN-COUNTERPARTY          PIC X(20).                  RCN001  
002000     06  FILLER                       PIC X(08).                  RCN001  
