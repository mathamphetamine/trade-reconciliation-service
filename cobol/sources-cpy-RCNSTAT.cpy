000100* RCNSTAT.cpybk                                                   RCN001  
000200* ONE RECORD PER TRADE ID - UNIQUE KEY - THE RECONCILIATION-      RCN001  
000300* STATUS MASTER.  WRITTEN/UPDATED BY THE RECONCILIATION ENGINE    RCN001  
000400* (TRCRCEXE) AND BY THE TIMEOUT SWEEP (TRCTMOUT); READ ONLY BY    RCN001  
000500* THE LISTING PROGRAM (TRCRLIST).                                 RCN001  
000600*-----------------------------------------------------------*     RCN001  
000700* HISTORY OF MODIFICATION:                                        RCN001  
000800*-----------------------------------------------------------*     RCN001  
000900* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN001  
001000*-----------------------------------------------------------*     RCN001  
001100* RCN052 - HSANTOS - 21/02/2003 - E-REQ 11290 - ADDED THE         RCN001  
001200*                     STATUS+CREATED ALTERNATE KEY SO THE         RCN001  
001300*                     TIMEOUT SWEEP NO LONGER HAS TO SCAN THE     RCN001  
001400*                     WHOLE MASTER ON EVERY RUN.                  RCN001  
001500*-----------------------------------------------------------*     RCN001  
001600* RCN061 - JBALDWIN- 18/09/2007 - E-REQ 15044 - ADDED THE         RCN001  
001700*                     STATUS+UPDATED ALTERNATE KEY FOR THE        RCN001  
001800*                     STATUS-FILTERED LISTING REPORT.             RCN001  
001900*-----------------------------------------------------------*     RCN001  
002000* RCN065 - JBALDWIN- 18/09/2007 - E-REQ 15044 - WIDENED           RCN001  
002100*                     RCN-STATUS FROM 20 TO 23 BYTES - THE        RCN001  
002200*                     LITERAL "RECONCILIATION-TIMEOUT" DID NOT    RCN001  
002300*                     FIT IN THE ORIGINAL FIELD.                  RCN001  
002400*-----------------------------------------------------------*     RCN001  
002500     05  RCN-STATUS-RECORD          PIC X(320).                   RCN001  
002600* I-O FORMAT: RCNSTATR  FROM FILE RCNSTAT  OF LIBRARY RECNLIB     RCN001  
002700*                                                                 RCN001  
002800     05  RCNSTATR REDEFINES RCN-STATUS-RECORD.                    RCN001  
002900     06  RCN-TRADE-ID                PIC X(20).                   RCN001  
003000*                        TRADE IDENTIFIER - UNIQUE KEY            RCN001  
003100     06  RCN-STATUS                  PIC X(23).                   RCN001  
003200*                        PENDING/MATCHED/MISMATCHED/              RCN001  
003300*                        RECONCILIATION-TIMEOUT/ERROR             RCN001  
003400     06  RCN-DETAILS                 PIC X(200).                  RCN001  
003500*                        FREE-TEXT DISCREPANCY LIST, WAIT         RCN001  
003600*                        REASON OR ERROR MESSAGE                  RCN001  
003700     06  RCN-SYSTEM-A-SEQ            PIC 9(09).                   RCN001  
003800*                        TRD-SEQNO OF THE MATCHED SYSTEM A        RCN001  
003900*                        TRADE-DATA RECORD - 0 = NONE             RCN001  
004000     06  RCN-SYSTEM-B-SEQ            PIC 9(09).                   RCN001  
004100*                        TRD-SEQNO OF THE MATCHED SYSTEM B        RCN001  
004200*                        TRADE-DATA RECORD - 0 = NONE             RCN001  
004300     06  RCN-CREATED-DATE            PIC 9(08).                   RCN001  
004400     06  RCN-CREATED-TIME            PIC 9(06).                   RCN001  
004500*                        WHEN THIS RECORD WAS FIRST CREATED       RCN001  
004600     06  RCN-UPDATED-DATE            PIC 9(08).                   RCN001  
004700     06  RCN-UPDATED-TIME            PIC 9(06).                   RCN001  
004800*                        WHEN THIS RECORD WAS LAST UPDATED        RCN001  
004900     06  RCN-LAST-ATTEMPT-DATE       PIC 9(08).                   RCN001  
005000     06  RCN-LAST-ATTEMPT-TIME       PIC 9(06).                   RCN001  
005100*                        WHEN RECONCILIATION WAS LAST ATTEMPTED   RCN001  
005200     06  FILLER                      PIC X(17).                   RCN001  
