000100*-----------------------------------------------------------*     RCN001  
000200* ASCMWS.cpybk                                                    RCN001  
000300* COMMON WORKING STORAGE - COPIED INTO EVERY RECON PROGRAM        RCN001  
000400* HOLDS THE FILE STATUS WORK FIELD AND ITS CONDITION NAMES        RCN001  
000500* PLUS THE CURRENT-RUN DATE/TIME STAMP EVERY PROGRAM NEEDS        RCN001  
000600* WHEN IT WRITES OR UPDATES A MASTER RECORD.                      RCN001  
000700*-----------------------------------------------------------*     RCN001  
000800* HISTORY OF MODIFICATION:                                        RCN001  
000900*-----------------------------------------------------------*     RCN001  
001000* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION, LIFTED OUT     RCN001  
001100*                     OF TRFVBAC/TRFXGSPA SO EVERY RECON PGM      RCN001  
001200*                     SHARES ONE COPY OF THE STATUS 88'S.         RCN001  
001300*-----------------------------------------------------------*     RCN001  
001400* RCN014 - WMORLEY - 02/11/1998 - Y2K REMEDIATION - WIDENED       RCN001  
001500*                     WK-N-CUR-CCYY TO 4 DIGITS, ADDED            RCN001  
001600*                     WK-N-CUR-CCYYMMDD FOR CALLERS THAT          RCN001  
001700*                     WANT A SINGLE 8-BYTE DATE FIELD.            RCN001  
001800*-----------------------------------------------------------*     RCN001  
001900* RCN063 - JBALDWIN- 18/09/2007 - E-REQ 15044 - ADDED             RCN001  
002000*                     WK-N-CUR-HHMMSS-R FOR THE TIMEOUT SWEEP'S   RCN001  
002100*                     THRESHOLD-MINUTE ARITHMETIC.                RCN001  
002200*-----------------------------------------------------------*     RCN001  
002300 05  WK-C-FILE-STATUS           PIC X(02).                        RCN001  
002400     88  WK-C-SUCCESSFUL                    VALUE "00".           RCN001  
002500     88  WK-C-RECORD-NOT-FOUND              VALUE "23".           RCN001  
002600     88  WK-C-DUPLICATE-KEY                 VALUE "22".           RCN001  
002700     88  WK-C-END-OF-FILE                   VALUE "10".           RCN001  
002800
002900 05  WK-N-CUR-CCYYMMDD           PIC 9(08).                       RCN001  
003000 05  WK-N-CUR-CCYYMMDD-R REDEFINES                                RCN001  
003100     WK-N-CUR-CCYYMMDD.                                           RCN001  
003200     10  WK-N-CUR-CCYY           PIC 9(04).                       RCN001  
003300     10  WK-N-CUR-MM             PIC 9(02).                       RCN001  
003400     10  WK-N-CUR-DD             PIC 9(02).                       RCN001  
003500 05  WK-N-CUR-HHMMSS              PIC 9(06).                      RCN001  
003600 05  WK-N-CUR-HHMMSS-R REDEFINES                                  RCN001  
003700     WK-N-CUR-HHMMSS.                                             RCN001  
003800     10  WK-N-CUR-HH             PIC 9(02).                       RCN001  
003900     10  WK-N-CUR-MI             PIC 9(02).                       RCN001  
004000     10  WK-N-CUR-SS             PIC 9(02).                       RCN001  
004100
004200 05  WK-C-SWITCHES.                                               RCN001  
004300     10  WK-C-EOF-SWITCH          PIC X(01) VALUE "N".            RCN001  
004400         88  WK-C-EOF                        VALUE "Y".           RCN001  
004500     10  WK-C-ERROR-SWITCH        PIC X(01) VALUE "N".            RCN001  
004600         88  WK-C-ERROR-FOUND                VALUE "Y".           RCN001  
