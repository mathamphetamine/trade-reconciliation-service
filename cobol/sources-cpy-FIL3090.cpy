000100*-----------------------------------------------------------*     RCN001  
000200* FIL3090.cpybk                                                   RCN001  
000300* COMMON ERROR-CODE LITERALS PAIRED WITH ASCMWS - COPIED INTO     RCN001  
000400* EVERY RECON PROGRAM THAT DISPLAYS A FILE-ERROR CONDITION.       RCN001  
000500*-----------------------------------------------------------*     RCN001  
000600* HISTORY OF MODIFICATION:                                        RCN001  
000700*-----------------------------------------------------------*     RCN001  
000800* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN001  
000900*-----------------------------------------------------------*     RCN001  
001000 05  WK-C-ERROR-LITERALS.                                         RCN001  
001100     10  C-RCN0206            PIC X(07) VALUE "RCN0206".          RCN001  
001200*                        UNEXPECTED I/O ERROR                     RCN001  
001300     10  C-RCN0245            PIC X(07) VALUE "RCN0245".          RCN001  
001400*                        RECORD NOT FOUND                         RCN001  
001500     10  C-MODE-READ          PIC X(07) VALUE "READ".             RCN001  
001600     10  C-MODE-WRITE         PIC X(07) VALUE "WRITE".            RCN001  
001700     10  C-MODE-REWRITE       PIC X(07) VALUE "REWRITE".          RCN001  
