000100* RCNENG.cpybk                                                    RCN001  
000200* LINKAGE FOR CALLED ROUTINE TRCRCEXE (RECONCILIATION ENGINE)     RCN001  
000300*-----------------------------------------------------------*     RCN001  
000400 01  WK-C-RCEXE-RECORD.                                           RCN001  
000500     05  WK-C-RCEXE-INPUT.                                        RCN001  
000600         10  FILLER                     PIC X(05).                RCN001  
000700         10  WK-C-RCEXE-TRADE-ID        PIC X(20).                RCN001  
000800     05  WK-C-RCEXE-OUTPUT.                                       RCN001  
000900         10  WK-C-RCEXE-STATUS          PIC X(23).                RCN001  
001000         10  WK-C-RCEXE-ERROR-CD        PIC X(07).                RCN001  
001100         10  FILLER                     PIC X(05).                RCN001  
