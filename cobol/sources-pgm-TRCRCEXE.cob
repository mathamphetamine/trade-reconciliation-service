000100*************************                                         RCN002  
000200 IDENTIFICATION DIVISION.                                         RCN002  
000300*************************                                         RCN002  
000400 PROGRAM-ID.     TRCRCEXE.                                        RCN002  
000500 AUTHOR.         PATRICIA DIAZ.                                   RCN002  
000600 INSTALLATION.   RECON DEVELOPMENT CENTER.                        RCN002  
000700 DATE-WRITTEN.   22 MAR 1994.                                     RCN002  
000800 DATE-COMPILED.                                                   RCN002  
000900 SECURITY.       NON-CONFIDENTIAL.                                RCN002  
001000*                                                                 RCN002  
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RECONCILE THE TWO     RCN002  
001200*               SOURCE SYSTEM SIDES OF ONE TRADE ID AGAINST       RCN002  
001300*               EACH OTHER AND MAINTAIN THE RECONCILIATION-       RCN002  
001400*               STATUS MASTER RECORD FOR THAT TRADE ID.           RCN002  
001500*NOTE        :  CALLED UNCONDITIONALLY BY TRCTDINT AFTER EVERY    RCN002  
001600*               SUCCESSFUL TRADE-DATA SAVE, WHETHER OR NOT THE    RCN002  
001700*               OTHER SIDE HAS ARRIVED YET.                       RCN002  
001800*                                                                 RCN002  
001900*================================================================ RCN002  
002000* HISTORY OF MODIFICATION:                                        RCN002  
002100*================================================================ RCN002  
002200* RCN002 - PDIAZ   - 22/03/1994 - INITIAL VERSION                 RCN002  
002300*================================================================ RCN002  
002400* RCN015 - WMORLEY - 02/11/1998 - Y2K REMEDIATION - DATE/TIME     RCN002  
002500*                     STAMPING NOW USES THE 4-DIGIT CENTURY       RCN002  
002600*                     FIELDS OUT OF ASCMWS INSTEAD OF THE OLD     RCN002  
002700*                     2-DIGIT YY WORK FIELD.                      RCN002  
002800*----------------------------------------------------------------*RCN002  
002900* RCN038 - HSANTOS - 09/07/2001 - E-REQ 8814 - INSTRUMENT         RCN002  
003000*                     COMPARE WIDENED TO MATCH THE TRD-INSTRUMENT RCN002  
003100*                     FIELD WIDTH ON THE MASTER.                  RCN002  
003200*----------------------------------------------------------------*RCN002  
003300* RCN053 - HSANTOS - 21/02/2003 - E-REQ 11290 - REWROTE THE       RCN002  
003400*                     ONE-SIDED BRANCHES SO SYSTEM-A-SEQ AND      RCN002  
003500*                     SYSTEM-B-SEQ ARE LEFT UNTOUCHED WHEN THE    RCN002  
003600*                     OTHER SIDE HAS NOT LANDED, INSTEAD OF       RCN002  
003700*                     BEING RESET TO ZERO ON EVERY CALL.          RCN002  
003800*----------------------------------------------------------------*RCN002  
003900* RCN062 - JBALDWIN- 18/09/2007 - E-REQ 15044 - ADDED THE         RCN002  
004000*                     Y900 ABEND PATH SO A BLOWN READ OR WRITE    RCN002  
004100*                     NOW FILES AN ERROR STATUS RECORD INSTEAD    RCN002  
004200*                     OF LEAVING THE MASTER UNTOUCHED.            RCN002  
004300*----------------------------------------------------------------*RCN002  
004400*----------------------------------------------------------------*RCN089  
004500* RCN089 - JBALDWIN- 14/05/2009 - E-REQ 15390 - C900 NO LONGER    RCN089  
004600*                     JUST DISPLAYS AND KEEPS GOING WHEN THE      RCN089  
004700*                     STATUS MASTER ITSELF WON'T REWRITE/WRITE.   RCN089  
004800*                     A TRADE ID MUST NEVER GO THROUGH RECON      RCN089  
004900*                     WITH NO STATUS RECORD ON FILE, SO THE RUN   RCN089  
005000*                     NOW ABENDS RATHER THAN SILENTLY DROPPING    RCN089  
005100*                     THE TRADE ID FROM THE MASTER.               RCN089  
005200 EJECT                                                            RCN002  
005300**********************                                            RCN002  
005400 ENVIRONMENT DIVISION.                                            RCN002  
005500**********************                                            RCN002  
005600 CONFIGURATION SECTION.                                           RCN002  
005700 SOURCE-COMPUTER.  IBM-AS400.                                     RCN002  
005800 OBJECT-COMPUTER.  IBM-AS400.                                     RCN002  
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  RCN002  
006000                    UPSI-0 IS UPSI-SWITCH-0                       RCN002  
006100                        ON  STATUS IS U0-ON                       RCN002  
006200                        OFF STATUS IS U0-OFF                      RCN002  
006300                    CLASS SIDE-CLASS IS "A" "B".                  RCN002  
006400
006500 INPUT-OUTPUT SECTION.                                            RCN002  
006600 FILE-CONTROL.                                                    RCN002  
006700     SELECT TRDDATA ASSIGN TO DATABASE-TRDDATA                    RCN002  
006800            ORGANIZATION      IS INDEXED                          RCN002  
006900            ACCESS MODE       IS DYNAMIC                          RCN002  
007000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN002  
007100            FILE STATUS       IS WK-C-FILE-STATUS.                RCN002  
007200
007300     SELECT RCNSTAT ASSIGN TO DATABASE-RCNSTAT                    RCN002  
007400            ORGANIZATION      IS INDEXED                          RCN002  
007500            ACCESS MODE       IS DYNAMIC                          RCN002  
007600            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN002  
007700            FILE STATUS       IS WK-C-FILE-STATUS.                RCN002  
007800
007900***************                                                   RCN002  
008000 DATA DIVISION.                                                   RCN002  
008100***************                                                   RCN002  
008200 FILE SECTION.                                                    RCN002  
008300**************                                                    RCN002  
008400 FD  TRDDATA                                                      RCN002  
008500     LABEL RECORDS ARE OMITTED                                    RCN002  
008600     DATA RECORD IS WK-C-TRDDATA.                                 RCN002  
008700 01  WK-C-TRDDATA.                                                RCN002  
008800     COPY DDS-ALL-FORMATS OF TRDDATA.                             RCN002  
008900 01  WK-C-TRDDATA-1.                                              RCN002  
009000     COPY TRDDATA.                                                RCN002  
009100
009200 FD  RCNSTAT                                                      RCN002  
009300     LABEL RECORDS ARE OMITTED                                    RCN002  
009400     DATA RECORD IS WK-C-RCNSTAT.                                 RCN002  
009500 01  WK-C-RCNSTAT.                                                RCN002  
009600     COPY DDS-ALL-FORMATS OF RCNSTAT.                             RCN002  
009700 01  WK-C-RCNSTAT-1.                                              RCN002  
009800     COPY RCNSTAT.                                                RCN002  
009900
010000 WORKING-STORAGE SECTION.                                         RCN002  
010100*************************                                         RCN002  
010200 01  FILLER                          PIC X(24)        VALUE       RCN002  
010300     "** PROGRAM TRCRCEXE **".                                    RCN002  
010400
010500* ------------------ PROGRAM WORKING STORAGE -------------------* RCN002  
010600 01    WK-C-COMMON.                                               RCN002  
010700     COPY ASCMWS.                                                 RCN002  
010800     COPY FIL3090.                                                RCN002  
010900
011000* ------------- SAVE AREA FOR THE SYSTEM A SIDE -----------------*RCN002  
011100 01  WK-C-SIDE-A.                                                 RCN002  
011200     05  WK-C-A-FOUND-SW              PIC X(01) VALUE "N".        RCN002  
011300         88  WK-C-A-FOUND                        VALUE "Y".       RCN002  
011400     05  WK-C-A-INSTRUMENT            PIC X(20).                  RCN002  
011500     05  WK-N-A-QUANTITY              PIC S9(11)V9(4).            RCN002  
011600     05  WK-N-A-PRICE                 PIC S9(11)V9(4).            RCN002  
011700     05  WK-N-A-TRADE-DATE            PIC 9(08).                  RCN002  
011800     05  WK-N-A-TRADE-TIME            PIC 9(06).                  RCN002  
011900     05  WK-C-A-COUNTERPARTY          PIC X(20).                  RCN002  
012000     05  WK-N-A-SEQNO                 PIC 9(09).                  RCN002  
012100
012200* ------------- SAVE AREA FOR THE SYSTEM B SIDE -----------------*RCN002  
012300 01  WK-C-SIDE-B.                                                 RCN002  
012400     05  WK-C-B-FOUND-SW              PIC X(01) VALUE "N".        RCN002  
012500         88  WK-C-B-FOUND                        VALUE "Y".       RCN002  
012600     05  WK-C-B-INSTRUMENT            PIC X(20).                  RCN002  
012700     05  WK-N-B-QUANTITY              PIC S9(11)V9(4).            RCN002  
012800     05  WK-N-B-PRICE                 PIC S9(11)V9(4).            RCN002  
012900     05  WK-N-B-TRADE-DATE            PIC 9(08).                  RCN002  
013000     05  WK-N-B-TRADE-TIME            PIC 9(06).                  RCN002  
013100     05  WK-C-B-COUNTERPARTY          PIC X(20).                  RCN002  
013200     05  WK-N-B-SEQNO                 PIC 9(09).                  RCN002  
013300
013400 01  WK-C-STAT-FOUND-SW              PIC X(01) VALUE "N".         RCN002  
013500     88  WK-C-STAT-FOUND                        VALUE "Y".        RCN002  
013600
013700 01  WK-C-SKIP-WRITE-SW              PIC X(01) VALUE "N".         RCN002  
013800     88  WK-C-SKIP-WRITE                        VALUE "Y".        RCN002  
013900
014000* ------------ DISCREPANCY LIST BUILT BY C100 THRU C150 ---------*RCN002  
014100 01  WK-C-DISCREP-LIST                PIC X(200) VALUE SPACES.    RCN002  
014200 01  WK-N-DISCREP-PTR                 PIC 9(03) COMP VALUE 1.     RCN002  
014300 01  WK-C-DISCREP-SW                  PIC X(01) VALUE "N".        RCN002  
014400     88  WK-C-DISCREP-FOUND                     VALUE "Y".        RCN002  
014500 01  WK-C-DISCREP-TEXT                PIC X(80) VALUE SPACES.     RCN002  
014600
014700* ------------- EDITED FIELDS FOR MISMATCH MESSAGES -------------*RCN002  
014800 01  WK-C-A-QUANTITY-ED   PIC -(11)9.9999.                        RCN002  
014900 01  WK-C-B-QUANTITY-ED   PIC -(11)9.9999.                        RCN002  
015000 01  WK-C-A-PRICE-ED      PIC -(11)9.9999.                        RCN002  
015100 01  WK-C-B-PRICE-ED      PIC -(11)9.9999.                        RCN002  
015200 01  WK-C-A-DATE-TIME     PIC X(15).                              RCN002  
015300 01  WK-C-B-DATE-TIME     PIC X(15).                              RCN002  
015400 01  WK-C-A-DATE-TIME-R REDEFINES                                 RCN002  
015500     WK-C-A-DATE-TIME.                                            RCN002  
015600     05  WK-C-A-DT-DATE               PIC 9(08).                  RCN002  
015700     05  WK-C-A-DT-SEP                PIC X(01).                  RCN002  
015800     05  WK-C-A-DT-TIME                PIC 9(06).                 RCN002  
015900 01  WK-C-B-DATE-TIME-R REDEFINES                                 RCN002  
016000     WK-C-B-DATE-TIME.                                            RCN002  
016100     05  WK-C-B-DT-DATE               PIC 9(08).                  RCN002  
016200     05  WK-C-B-DT-SEP                PIC X(01).                  RCN002  
016300     05  WK-C-B-DT-TIME                PIC 9(06).                 RCN002  
016400
016500 01  WK-C-ABEND-DETAILS               PIC X(150) VALUE SPACES.    RCN002  
016600 01  WK-C-ABEND-DETAILS-R REDEFINES                               RCN062  
016700     WK-C-ABEND-DETAILS.                                          RCN062  
016800     05  WK-C-ABEND-LINE-1        PIC X(50).                      RCN062  
016900     05  WK-C-ABEND-LINE-2        PIC X(50).                      RCN062  
017000     05  WK-C-ABEND-LINE-3        PIC X(50).                      RCN062  
017100
017200*****************                                                 RCN002  
017300 LINKAGE SECTION.                                                 RCN002  
017400*****************                                                 RCN002  
017500     COPY RCNENG.                                                 RCN002  
017600 EJECT                                                            RCN002  
017700********************************************                      RCN002  
017800 PROCEDURE DIVISION USING WK-C-RCEXE-RECORD.                      RCN002  
017900********************************************                      RCN002  
018000 MAIN-MODULE.                                                     RCN002  
018100     PERFORM A000-PROCESS-CALLED-ROUTINE                          RCN002  
018200        THRU A099-PROCESS-CALLED-ROUTINE-EX.                      RCN002  
018300     IF  WK-C-RCEXE-ERROR-CD = SPACES                             RCN002  
018400         PERFORM B000-MAIN-PROCESSING                             RCN002  
018500            THRU B999-MAIN-PROCESSING-EX                          RCN002  
018600     END-IF.                                                      RCN002  
018700     PERFORM Z000-END-PROGRAM-ROUTINE                             RCN002  
018800        THRU Z999-END-PROGRAM-ROUTINE-EX.                         RCN002  
018900     EXIT PROGRAM.                                                RCN002  
019000
019100*---------------------------------------------------------------* RCN002  
019200 A000-PROCESS-CALLED-ROUTINE.                                     RCN002  
019300*---------------------------------------------------------------* RCN002  
019400     MOVE    SPACES                  TO    WK-C-RCEXE-OUTPUT.     RCN002  
019500     OPEN I-O TRDDATA.                                            RCN002  
019600     IF  NOT WK-C-SUCCESSFUL                                      RCN002  
019700         DISPLAY "TRCRCEXE - OPEN FILE ERROR - TRDDATA"           RCN002  
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN002  
019900         MOVE    C-RCN0206           TO  WK-C-RCEXE-ERROR-CD      RCN002  
020000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.                    RCN002  
020100
020200     OPEN I-O RCNSTAT.                                            RCN002  
020300     IF  NOT WK-C-SUCCESSFUL                                      RCN002  
020400         DISPLAY "TRCRCEXE - OPEN FILE ERROR - RCNSTAT"           RCN002  
020500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN002  
020600         MOVE    C-RCN0206           TO  WK-C-RCEXE-ERROR-CD      RCN002  
020700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.                    RCN002  
020800
020900     ACCEPT  WK-N-CUR-CCYYMMDD       FROM  DATE YYYYMMDD.         RCN002  
021000     ACCEPT  WK-N-CUR-HHMMSS         FROM  TIME.                  RCN002  
021100*---------------------------------------------------------------* RCN002  
021200 A099-PROCESS-CALLED-ROUTINE-EX.                                  RCN002  
021300*---------------------------------------------------------------* RCN002  
021400 EXIT.                                                            RCN002  
021500
021600*---------------------------------------------------------------* RCN002  
021700 B000-MAIN-PROCESSING.                                            RCN002  
021800*---------------------------------------------------------------* RCN002  
021900     MOVE    "N"                     TO    WK-C-SKIP-WRITE-SW.    RCN002  
022000     PERFORM B100-READ-SYSTEM-A-SIDE                              RCN002  
022100        THRU B199-READ-SYSTEM-A-SIDE-EX.                          RCN002  
022200     PERFORM B200-READ-SYSTEM-B-SIDE                              RCN002  
022300        THRU B299-READ-SYSTEM-B-SIDE-EX.                          RCN002  
022400     PERFORM B300-READ-STATUS-RECORD                              RCN002  
022500        THRU B399-READ-STATUS-RECORD-EX.                          RCN002  
022600
022700     EVALUATE TRUE                                                RCN002  
022800         WHEN WK-C-A-FOUND AND WK-C-B-FOUND                       RCN002  
022900             PERFORM C100-COMPARE-TRADE-DATA                      RCN002  
023000                THRU C199-COMPARE-TRADE-DATA-EX                   RCN002  
023100         WHEN WK-C-A-FOUND                                        RCN002  
023200             PERFORM C700-SET-PENDING-SYSTEM-A                    RCN002  
023300                THRU C799-SET-PENDING-SYSTEM-A-EX                 RCN002  
023400         WHEN WK-C-B-FOUND                                        RCN002  
023500             PERFORM C800-SET-PENDING-SYSTEM-B                    RCN002  
023600                THRU C899-SET-PENDING-SYSTEM-B-EX                 RCN002  
023700         WHEN OTHER                                               RCN002  
023800             DISPLAY "TRCRCEXE - NEITHER SIDE ON FILE FOR "       RCN002  
023900                 "TRADE ID " WK-C-RCEXE-TRADE-ID                  RCN002  
024000             MOVE "Y"                TO    WK-C-SKIP-WRITE-SW     RCN002  
024100     END-EVALUATE.                                                RCN002  
024200
024300     IF  NOT WK-C-SKIP-WRITE                                      RCN002  
024400         PERFORM C900-WRITE-STATUS-RECORD                         RCN002  
024500            THRU C999-WRITE-STATUS-RECORD-EX                      RCN002  
024600     END-IF.                                                      RCN002  
024700*---------------------------------------------------------------* RCN002  
024800 B999-MAIN-PROCESSING-EX.                                         RCN002  
024900*---------------------------------------------------------------* RCN002  
025000 EXIT.                                                            RCN002  
025100
025200*---------------------------------------------------------------* RCN002  
025300 B100-READ-SYSTEM-A-SIDE.                                         RCN002  
025400*---------------------------------------------------------------* RCN002  
025500     MOVE    "N"                     TO    WK-C-A-FOUND-SW.       RCN002  
025600     INITIALIZE                            WK-C-TRDDATA-1.        RCN002  
025700     MOVE    WK-C-RCEXE-TRADE-ID     TO    TRD-TRADE-ID.          RCN002  
025800     MOVE    "SYSTEM A"              TO    TRD-SOURCE-SYSTEM.     RCN002  
025900     READ TRDDATA KEY IS EXTERNALLY-DESCRIBED-KEY.                RCN002  
026000     IF  WK-C-SUCCESSFUL                                          RCN002  
026100         MOVE    "Y"                 TO    WK-C-A-FOUND-SW        RCN002  
026200         MOVE    TRD-INSTRUMENT      TO    WK-C-A-INSTRUMENT      RCN002  
026300         MOVE    TRD-QUANTITY        TO    WK-N-A-QUANTITY        RCN002  
026400         MOVE    TRD-PRICE           TO    WK-N-A-PRICE           RCN002  
026500         MOVE    TRD-TRADE-DATE      TO    WK-N-A-TRADE-DATE      RCN002  
026600         MOVE    TRD-TRADE-TIME      TO    WK-N-A-TRADE-TIME      RCN002  
026700         MOVE    TRD-COUNTERPARTY    TO    WK-C-A-COUNTERPARTY    RCN002  
026800         MOVE    TRD-SEQNO           TO    WK-N-A-SEQNO           RCN002  
026900     ELSE                                                         RCN002  
027000         IF  NOT WK-C-RECORD-NOT-FOUND                            RCN002  
027100             DISPLAY "TRCRCEXE - READ FILE ERROR - TRDDATA-A"     RCN002  
027200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           RCN002  
027300             STRING "read "                                       RCN002  
027400                 "failed on system A side, file status "          RCN002  
027500                 WK-C-FILE-STATUS                                 RCN002  
027600                 DELIMITED BY SIZE INTO WK-C-ABEND-DETAILS        RCN002  
027700             PERFORM Y900-ABNORMAL-TERMINATION                    RCN002  
027800                THRU Y999-ABNORMAL-TERMINATION-EX                 RCN002  
027900             GO TO B199-READ-SYSTEM-A-SIDE-EX                     RCN002  
028000         END-IF                                                   RCN002  
028100     END-IF.                                                      RCN002  
028200*---------------------------------------------------------------* RCN002  
028300 B199-READ-SYSTEM-A-SIDE-EX.                                      RCN002  
028400*---------------------------------------------------------------* RCN002  
028500 EXIT.                                                            RCN002  
028600
028700*---------------------------------------------------------------* RCN002  
028800 B200-READ-SYSTEM-B-SIDE.                                         RCN002  
028900*---------------------------------------------------------------* RCN002  
029000     MOVE    "N"                     TO    WK-C-B-FOUND-SW.       RCN002  
029100     INITIALIZE                            WK-C-TRDDATA-1.        RCN002  
029200     MOVE    WK-C-RCEXE-TRADE-ID     TO    TRD-TRADE-ID.          RCN002  
029300     MOVE    "SYSTEM B"              TO    TRD-SOURCE-SYSTEM.     RCN002  
029400     READ TRDDATA KEY IS EXTERNALLY-DESCRIBED-KEY.                RCN002  
029500     IF  WK-C-SUCCESSFUL                                          RCN002  
029600         MOVE    "Y"                 TO    WK-C-B-FOUND-SW        RCN002  
029700         MOVE    TRD-INSTRUMENT      TO    WK-C-B-INSTRUMENT      RCN002  
029800         MOVE    TRD-QUANTITY        TO    WK-N-B-QUANTITY        RCN002  
029900         MOVE    TRD-PRICE           TO    WK-N-B-PRICE           RCN002  
030000         MOVE    TRD-TRADE-DATE      TO    WK-N-B-TRADE-DATE      RCN002  
030100         MOVE    TRD-TRADE-TIME      TO    WK-N-B-TRADE-TIME      RCN002  
030200         MOVE    TRD-COUNTERPARTY    TO    WK-C-B-COUNTERPARTY    RCN002  
030300         MOVE    TRD-SEQNO           TO    WK-N-B-SEQNO           RCN002  
030400     ELSE                                                         RCN002  
030500         IF  NOT WK-C-RECORD-NOT-FOUND                            RCN002  
030600             DISPLAY "TRCRCEXE - READ FILE ERROR - TRDDATA-B"     RCN002  
030700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           RCN002  
030800             STRING "read "                                       RCN002  
030900                 "failed on system B side, file status "          RCN002  
031000                 WK-C-FILE-STATUS                                 RCN002  
031100                 DELIMITED BY SIZE INTO WK-C-ABEND-DETAILS        RCN002  
031200             PERFORM Y900-ABNORMAL-TERMINATION                    RCN002  
031300                THRU Y999-ABNORMAL-TERMINATION-EX                 RCN002  
031400             GO TO B299-READ-SYSTEM-B-SIDE-EX                     RCN002  
031500         END-IF                                                   RCN002  
031600     END-IF.                                                      RCN002  
031700*---------------------------------------------------------------* RCN002  
031800 B299-READ-SYSTEM-B-SIDE-EX.                                      RCN002  
031900*---------------------------------------------------------------* RCN002  
032000 EXIT.                                                            RCN002  
032100
032200*---------------------------------------------------------------* RCN002  
032300 B300-READ-STATUS-RECORD.                                         RCN002  
032400*---------------------------------------------------------------* RCN002  
032500     MOVE    "N"                     TO    WK-C-STAT-FOUND-SW.    RCN002  
032600     INITIALIZE                            WK-C-RCNSTAT-1.        RCN002  
032700     MOVE    WK-C-RCEXE-TRADE-ID     TO    RCN-TRADE-ID.          RCN002  
032800     READ RCNSTAT KEY IS EXTERNALLY-DESCRIBED-KEY.                RCN002  
032900     IF  WK-C-SUCCESSFUL                                          RCN002  
033000         MOVE    "Y"                 TO    WK-C-STAT-FOUND-SW     RCN002  
033100     ELSE                                                         RCN002  
033200         IF  WK-C-RECORD-NOT-FOUND                                RCN002  
033300             INITIALIZE                    WK-C-RCNSTAT-1         RCN002  
033400             MOVE WK-C-RCEXE-TRADE-ID       TO RCN-TRADE-ID       RCN002  
033500             MOVE WK-N-CUR-CCYYMMDD         TO RCN-CREATED-DATE   RCN002  
033600             MOVE WK-N-CUR-HHMMSS           TO RCN-CREATED-TIME   RCN002  
033700         ELSE                                                     RCN002  
033800             DISPLAY "TRCRCEXE - READ FILE ERROR - RCNSTAT"       RCN002  
033900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           RCN002  
034000             STRING "read "                                       RCN002  
034100                 "failed on status record, file status "          RCN002  
034200                 WK-C-FILE-STATUS                                 RCN002  
034300                 DELIMITED BY SIZE INTO WK-C-ABEND-DETAILS        RCN002  
034400             PERFORM Y900-ABNORMAL-TERMINATION                    RCN002  
034500                THRU Y999-ABNORMAL-TERMINATION-EX                 RCN002  
034600             GO TO B399-READ-STATUS-RECORD-EX                     RCN002  
034700         END-IF                                                   RCN002  
034800     END-IF.                                                      RCN002  
034900*---------------------------------------------------------------* RCN002  
035000 B399-READ-STATUS-RECORD-EX.                                      RCN002  
035100*---------------------------------------------------------------* RCN002  
035200 EXIT.                                                            RCN002  
035300
035400*---------------------------------------------------------------* RCN002  
035500*C100-COMPARE-TRADE-DATA.                                       * RCN002  
035600*---------------------------------------------------------------* RCN002  
035700* COMPARES BOTH SIDES FIELD BY FIELD, IN THE FIXED ORDER          RCN002  
035800* INSTRUMENT/QUANTITY/PRICE/TRADE-DATE/COUNTERPARTY, BUILDING     RCN002  
035900* WK-C-DISCREP-LIST AS IT GOES, THEN SETS MATCHED OR MISMATCHED.  RCN002  
036000*---------------------------------------------------------------* RCN002  
036100 C100-COMPARE-TRADE-DATA.                                         RCN002  
036200     MOVE    SPACES                  TO    WK-C-DISCREP-LIST.     RCN002  
036300     MOVE    1                       TO    WK-N-DISCREP-PTR.      RCN002  
036400     MOVE    "N"                     TO    WK-C-DISCREP-SW.       RCN002  
036500
036600     IF  WK-C-A-INSTRUMENT NOT = WK-C-B-INSTRUMENT                RCN002  
036700         STRING "Instrument mismatch: "  DELIMITED BY SIZE        RCN002  
036800                WK-C-A-INSTRUMENT        DELIMITED BY SPACE       RCN002  
036900                " vs "                   DELIMITED BY SIZE        RCN002  
037000                WK-C-B-INSTRUMENT        DELIMITED BY SPACE       RCN002  
037100            INTO WK-C-DISCREP-TEXT                                RCN002  
037200         PERFORM C190-APPEND-DISCREPANCY                          RCN002  
037300            THRU C199-COMPARE-TRADE-DATA-EX                       RCN002  
037400     END-IF.                                                      RCN002  
037500
037600     IF  WK-N-A-QUANTITY NOT = WK-N-B-QUANTITY                    RCN002  
037700         MOVE WK-N-A-QUANTITY        TO    WK-C-A-QUANTITY-ED     RCN002  
037800         MOVE WK-N-B-QUANTITY        TO    WK-C-B-QUANTITY-ED     RCN002  
037900         STRING "Quantity mismatch: "   DELIMITED BY SIZE         RCN002  
038000                WK-C-A-QUANTITY-ED       DELIMITED BY SIZE        RCN002  
038100                " vs "                   DELIMITED BY SIZE        RCN002  
038200                WK-C-B-QUANTITY-ED       DELIMITED BY SIZE        RCN002  
038300            INTO WK-C-DISCREP-TEXT                                RCN002  
038400         PERFORM C190-APPEND-DISCREPANCY                          RCN002  
038500            THRU C199-COMPARE-TRADE-DATA-EX                       RCN002  
038600     END-IF.                                                      RCN002  
038700
038800     IF  WK-N-A-PRICE NOT = WK-N-B-PRICE                          RCN002  
038900         MOVE WK-N-A-PRICE           TO    WK-C-A-PRICE-ED        RCN002  
039000         MOVE WK-N-B-PRICE           TO    WK-C-B-PRICE-ED        RCN002  
039100         STRING "Price mismatch: "      DELIMITED BY SIZE         RCN002  
039200                WK-C-A-PRICE-ED          DELIMITED BY SIZE        RCN002  
039300                " vs "                   DELIMITED BY SIZE        RCN002  
039400                WK-C-B-PRICE-ED          DELIMITED BY SIZE        RCN002  
039500            INTO WK-C-DISCREP-TEXT                                RCN002  
039600         PERFORM C190-APPEND-DISCREPANCY                          RCN002  
039700            THRU C199-COMPARE-TRADE-DATA-EX                       RCN002  
039800     END-IF.                                                      RCN002  
039900
040000     IF  WK-N-A-TRADE-DATE NOT = WK-N-B-TRADE-DATE                RCN002  
040100     OR  WK-N-A-TRADE-TIME NOT = WK-N-B-TRADE-TIME                RCN002  
040200         MOVE WK-N-A-TRADE-DATE      TO    WK-C-A-DT-DATE         RCN002  
040300         MOVE WK-N-A-TRADE-TIME      TO    WK-C-A-DT-TIME         RCN002  
040400         MOVE "-"                    TO    WK-C-A-DT-SEP          RCN002  
040500         MOVE WK-N-B-TRADE-DATE      TO    WK-C-B-DT-DATE         RCN002  
040600         MOVE WK-N-B-TRADE-TIME      TO    WK-C-B-DT-TIME         RCN002  
040700         MOVE "-"                    TO    WK-C-B-DT-SEP          RCN002  
040800         STRING "Trade date mismatch: " DELIMITED BY SIZE         RCN002  
040900                WK-C-A-DATE-TIME         DELIMITED BY SIZE        RCN002  
041000                " vs "                   DELIMITED BY SIZE        RCN002  
041100                WK-C-B-DATE-TIME         DELIMITED BY SIZE        RCN002  
041200            INTO WK-C-DISCREP-TEXT                                RCN002  
041300         PERFORM C190-APPEND-DISCREPANCY                          RCN002  
041400            THRU C199-COMPARE-TRADE-DATA-EX                       RCN002  
041500     END-IF.                                                      RCN002  
041600
041700     IF  WK-C-A-COUNTERPARTY NOT = WK-C-B-COUNTERPARTY            RCN002  
041800         STRING "Counterparty mismatch: " DELIMITED BY SIZE       RCN002  
041900                WK-C-A-COUNTERPARTY        DELIMITED BY SPACE     RCN002  
042000                " vs "                     DELIMITED BY SIZE      RCN002  
042100                WK-C-B-COUNTERPARTY        DELIMITED BY SPACE     RCN002  
042200            INTO WK-C-DISCREP-TEXT                                RCN002  
042300         PERFORM C190-APPEND-DISCREPANCY                          RCN002  
042400            THRU C199-COMPARE-TRADE-DATA-EX                       RCN002  
042500     END-IF.                                                      RCN002  
042600
042700     MOVE    WK-N-A-SEQNO            TO    RCN-SYSTEM-A-SEQ.      RCN002  
042800     MOVE    WK-N-B-SEQNO            TO    RCN-SYSTEM-B-SEQ.      RCN002  
042900
043000     IF  WK-C-DISCREP-FOUND                                       RCN002  
043100         MOVE    "MISMATCHED"        TO    RCN-STATUS             RCN002  
043200         STRING "Discrepancies found: "  DELIMITED BY SIZE        RCN002  
043300                WK-C-DISCREP-LIST         DELIMITED BY SIZE       RCN002  
043400            INTO RCN-DETAILS                                      RCN002  
043500     ELSE                                                         RCN002  
043600         MOVE    "MATCHED"           TO    RCN-STATUS             RCN002  
043700         MOVE    "Trades matched successfully" TO RCN-DETAILS     RCN002  
043800     END-IF.                                                      RCN002  
043900     GO TO C199-COMPARE-TRADE-DATA-EX.                            RCN002  
044000*---------------------------------------------------------------* RCN002  
044100*C190-APPEND-DISCREPANCY.                                       * RCN002  
044200*---------------------------------------------------------------* RCN002  
044300* APPENDS WK-C-DISCREP-TEXT TO WK-C-DISCREP-LIST, SEPARATING      RCN002  
044400* ENTRIES AFTER THE FIRST WITH A COMMA AND A SPACE.               RCN002  
044500*---------------------------------------------------------------* RCN002  
044600 C190-APPEND-DISCREPANCY.                                         RCN002  
044700     IF  WK-C-DISCREP-FOUND                                       RCN002  
044800         STRING ", "                    DELIMITED BY SIZE         RCN002  
044900                WK-C-DISCREP-TEXT        DELIMITED BY SIZE        RCN002  
045000            INTO WK-C-DISCREP-LIST                                RCN002  
045100                WITH POINTER WK-N-DISCREP-PTR                     RCN002  
045200     ELSE                                                         RCN002  
045300         STRING WK-C-DISCREP-TEXT        DELIMITED BY SIZE        RCN002  
045400            INTO WK-C-DISCREP-LIST                                RCN002  
045500                WITH POINTER WK-N-DISCREP-PTR                     RCN002  
045600         MOVE    "Y"                 TO    WK-C-DISCREP-SW        RCN002  
045700     END-IF.                                                      RCN002  
045800*---------------------------------------------------------------* RCN002  
045900 C199-COMPARE-TRADE-DATA-EX.                                      RCN002  
046000*---------------------------------------------------------------* RCN002  
046100 EXIT.                                                            RCN002  
046200
046300*---------------------------------------------------------------* RCN002  
046400 C700-SET-PENDING-SYSTEM-A.                                       RCN002  
046500*---------------------------------------------------------------* RCN002  
046600     MOVE    "PENDING"               TO    RCN-STATUS.            RCN002  
046700     MOVE    "Waiting for data from System B" TO RCN-DETAILS.     RCN002  
046800     MOVE    WK-N-A-SEQNO            TO    RCN-SYSTEM-A-SEQ.      RCN002  
046900*---------------------------------------------------------------* RCN002  
047000 C799-SET-PENDING-SYSTEM-A-EX.                                    RCN002  
047100*---------------------------------------------------------------* RCN002  
047200 EXIT.                                                            RCN002  
047300
047400*---------------------------------------------------------------* RCN002  
047500 C800-SET-PENDING-SYSTEM-B.                                       RCN002  
047600*---------------------------------------------------------------* RCN002  
047700     MOVE    "PENDING"               TO    RCN-STATUS.            RCN002  
047800     MOVE    "Waiting for data from System A" TO RCN-DETAILS.     RCN002  
047900     MOVE    WK-N-B-SEQNO            TO    RCN-SYSTEM-B-SEQ.      RCN002  
048000*---------------------------------------------------------------* RCN002  
048100 C899-SET-PENDING-SYSTEM-B-EX.                                    RCN002  
048200*---------------------------------------------------------------* RCN002  
048300 EXIT.                                                            RCN002  
048400
048500*---------------------------------------------------------------* RCN002  
048600 C900-WRITE-STATUS-RECORD.                                        RCN002  
048700*---------------------------------------------------------------* RCN002  
048800     MOVE    WK-N-CUR-CCYYMMDD       TO    RCN-UPDATED-DATE.      RCN002  
048900     MOVE    WK-N-CUR-HHMMSS         TO    RCN-UPDATED-TIME.      RCN002  
049000     MOVE    WK-N-CUR-CCYYMMDD       TO    RCN-LAST-ATTEMPT-DATE. RCN002  
049100     MOVE    WK-N-CUR-HHMMSS         TO    RCN-LAST-ATTEMPT-TIME. RCN002  
049200     MOVE    RCN-STATUS              TO    WK-C-RCEXE-STATUS.     RCN002  
049300
049400     IF  WK-C-STAT-FOUND                                          RCN002  
049500         REWRITE WK-C-RCNSTAT-1                                   RCN002  
049600         IF  NOT WK-C-SUCCESSFUL                                  RCN002  
049700             DISPLAY "TRCRCEXE - REWRITE FILE ERROR - RCNSTAT"    RCN002  
049800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           RCN002  
049900             MOVE    C-RCN0206       TO    WK-C-RCEXE-ERROR-CD    RCN002  
050000             DISPLAY "TRCRCEXE - TRADE ID " WK-C-RCEXE-TRADE-ID   RCN089  
050100             DISPLAY "COULD NOT BE RECORDED - JOB ABENDED"        RCN089  
050200             STOP RUN                                             RCN089  
050300         END-IF                                                   RCN002  
050400     ELSE                                                         RCN002  
050500         WRITE   WK-C-RCNSTAT-1                                   RCN002  
050600         IF  NOT WK-C-SUCCESSFUL                                  RCN002  
050700             DISPLAY "TRCRCEXE - WRITE FILE ERROR - RCNSTAT"      RCN002  
050800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           RCN002  
050900             MOVE    C-RCN0206       TO    WK-C-RCEXE-ERROR-CD    RCN002  
051000             DISPLAY "TRCRCEXE - TRADE ID " WK-C-RCEXE-TRADE-ID   RCN089  
051100             DISPLAY "COULD NOT BE RECORDED - JOB ABENDED"        RCN089  
051200             STOP RUN                                             RCN089  
051300         END-IF                                                   RCN002  
051400     END-IF.                                                      RCN002  
051500*---------------------------------------------------------------* RCN002  
051600 C999-WRITE-STATUS-RECORD-EX.                                     RCN002  
051700*---------------------------------------------------------------* RCN002  
051800 EXIT.                                                            RCN002  
051900
052000*---------------------------------------------------------------* RCN002  
052100*Y900-ABNORMAL-TERMINATION.                                     * RCN002  
052200*---------------------------------------------------------------* RCN002  
052300* FILES THE STATUS RECORD AS STATUS = ERROR WHEN ONE OF THE       RCN002  
052400* READS OR WRITES ABOVE COULD NOT BE COMPLETED, SO THE TRADE      RCN002  
052500* ID DOES NOT SILENTLY DROP OUT OF THE RECONCILIATION MASTER.     RCN002  
052600*---------------------------------------------------------------* RCN002  
052700 Y900-ABNORMAL-TERMINATION.                                       RCN002  
052800     MOVE    "ERROR"                 TO    RCN-STATUS.            RCN002  
052900     STRING  "Error executing reconciliation: "                   RCN002  
053000                                        DELIMITED BY SIZE         RCN002  
053100             WK-C-ABEND-DETAILS         DELIMITED BY SIZE         RCN002  
053200         INTO RCN-DETAILS.                                        RCN002  
053300     MOVE    WK-C-RCEXE-TRADE-ID     TO    RCN-TRADE-ID.          RCN002  
053400     PERFORM C900-WRITE-STATUS-RECORD                             RCN002  
053500        THRU C999-WRITE-STATUS-RECORD-EX.                         RCN002  
053600     MOVE    C-RCN0206               TO    WK-C-RCEXE-ERROR-CD.   RCN002  
053700*---------------------------------------------------------------* RCN002  
053800 Y999-ABNORMAL-TERMINATION-EX.                                    RCN002  
053900*---------------------------------------------------------------* RCN002  
054000 EXIT.                                                            RCN002  
054100
054200*---------------------------------------------------------------* RCN002  
054300 Z000-END-PROGRAM-ROUTINE.                                        RCN002  
054400*---------------------------------------------------------------* RCN002  
054500     CLOSE TRDDATA.                                               RCN002  
054600     IF  NOT WK-C-SUCCESSFUL                                      RCN002  
054700         DISPLAY "TRCRCEXE - CLOSE FILE ERROR - TRDDATA"          RCN002  
054800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN002  
054900     CLOSE RCNSTAT.                                               RCN002  
055000     IF  NOT WK-C-SUCCESSFUL                                      RCN002  
055100         DISPLAY "TRCRCEXE - CLOSE FILE ERROR - RCNSTAT"          RCN002  
055200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN002  
055300
055400*---------------------------------------------------------------* RCN002  
055500 Z999-END-PROGRAM-ROUTINE-EX.                                     RCN002  
055600*---------------------------------------------------------------* RCN002  
055700 EXIT.                                                            RCN002  
055800
055900******************************************************************RCN002  
056000*************** END OF PROGRAM SOURCE  TRCRCEXE ****************  RCN002  
056100******************************************************************RCN002  
056200
