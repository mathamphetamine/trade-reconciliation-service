000100*************************                                         RCN003  
000200 IDENTIFICATION DIVISION.                                         RCN003  
000300*************************                                         RCN003  
000400 PROGRAM-ID.     TRCXPARM.                                        RCN003  
000500 AUTHOR.         PATRICIA DIAZ.                                   RCN003  
000600 INSTALLATION.   RECON DEVELOPMENT CENTER.                        RCN003  
000700 DATE-WRITTEN.   14 MAR 1994.                                     RCN003  
000800 DATE-COMPILED.                                                   RCN003  
000900 SECURITY.       NON-CONFIDENTIAL.                                RCN003  
001000*                                                                 RCN003  
001100*DESCRIPTION :  THIS ROUTINE RETRIEVES ONE PARAMETER VALUE FROM   RCN003  
001200*               THE RECONCILIATION SYSTEM PARAMETER MASTER FOR    RCN003  
001300*               THE PARMCD THE CALLER SUPPLIES.                   RCN003  
001400*NOTE        :  ALSO USED BY TRCTDINT TO BUMP THE RUNNING TRADE   RCN003  
001500*               SEQUENCE NUMBER - THIS PROGRAM IS READ-ONLY, SO   RCN003  
001600*               THAT UPDATE IS DONE DIRECTLY AGAINST RCNSYSP BY   RCN003  
001700*               TRCTDINT ITSELF.                                  RCN003  
001800*                                                                 RCN003  
001900*================================================================ RCN003  
002000* HISTORY OF MODIFICATION:                                        RCN003  
002100*================================================================ RCN003  
002200* RCN003 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN003  
002300*================================================================ RCN003  
002400* RCN017 - WMORLEY - 02/11/1998 - Y2K REMEDIATION - NO LOGIC      RCN003  
002500*                     CHANGE, RECOMPILED AGAINST THE WIDENED      RCN003  
002600*                     ASCMWS COPYBOOK.                            RCN003  
002700*----------------------------------------------------------------*RCN003  
002800* RCN055 - HSANTOS - 21/02/2003 - E-REQ 11290 - FIRST CALLER TO   RCN003  
002900*                     ASK FOR RCNTOMIN (RECONCILIATION TIMEOUT    RCN003  
003000*                     MINUTES) FOR THE NEW TIMEOUT SWEEP.         RCN003  
003100*----------------------------------------------------------------*RCN003  
003200 EJECT                                                            RCN003  
003300**********************                                            RCN003  
003400 ENVIRONMENT DIVISION.                                            RCN003  
003500**********************                                            RCN003  
003600 CONFIGURATION SECTION.                                           RCN003  
003700 SOURCE-COMPUTER.  IBM-AS400.                                     RCN003  
003800 OBJECT-COMPUTER.  IBM-AS400.                                     RCN003  
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  RCN003  
004000                    UPSI-0 IS UPSI-SWITCH-0                       RCN003  
004100                        ON  STATUS IS U0-ON                       RCN003  
004200                        OFF STATUS IS U0-OFF                      RCN003  
004300                    CLASS SIDE-CLASS IS "A" "B".                  RCN003  
004400
004500 INPUT-OUTPUT SECTION.                                            RCN003  
004600 FILE-CONTROL.                                                    RCN003  
004700     SELECT RCNSYSP ASSIGN TO DATABASE-RCNSYSP                    RCN003  
004800            ORGANIZATION      IS INDEXED                          RCN003  
004900            ACCESS MODE       IS RANDOM                           RCN003  
005000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN003  
005100            FILE STATUS       IS WK-C-FILE-STATUS.                RCN003  
005200 EJECT                                                            RCN003  
005300***************                                                   RCN003  
005400 DATA DIVISION.                                                   RCN003  
005500***************                                                   RCN003  
005600 FILE SECTION.                                                    RCN003  
005700***************                                                   RCN003  
005800 FD  RCNSYSP                                                      RCN003  
005900     LABEL RECORDS ARE OMITTED                                    RCN003  
006000     DATA RECORD IS WK-C-RCNSYSP.                                 RCN003  
006100 01  WK-C-RCNSYSP.                                                RCN003  
006200     COPY DDS-ALL-FORMATS OF RCNSYSP.                             RCN003  
006300 01  WK-C-RCNSYSP-1.                                              RCN003  
006400     COPY RCNSYSP.                                                RCN003  
006500
006600*************************                                         RCN003  
006700 WORKING-STORAGE SECTION.                                         RCN003  
006800*************************                                         RCN003  
006900 01  FILLER              PIC X(24)  VALUE                         RCN003  
007000     "** PROGRAM TRCXPARM **".                                    RCN003  
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------* RCN003  
007300 01  WK-C-COMMON.                                                 RCN003  
007400     COPY ASCMWS.                                                 RCN003  
007500     COPY FIL3090.                                                RCN003  
007600
007700* --------------- ALTERNATE VIEWS OF THE PARAMETER CODE --------* RCN055  
007800 01  WK-C-PARMCD-SAVE                 PIC X(09).                  RCN055  
007900 01  WK-C-PARMCD-SAVE-R REDEFINES                                 RCN055  
008000     WK-C-PARMCD-SAVE.                                            RCN055  
008100     05  WK-C-PARMCD-PREFIX           PIC X(04).                  RCN055  
008200     05  WK-C-PARMCD-SUFFIX           PIC X(05).                  RCN055  
008300 01  WK-N-PARMVAL-EDIT-AREA           PIC 9(09).                  RCN055  
008400 01  WK-N-PARMVAL-EDIT-R REDEFINES                                RCN055  
008500     WK-N-PARMVAL-EDIT-AREA           PIC ZZZ,ZZZ,ZZ9.            RCN055  
008600 01  WK-C-FILE-STATUS-SAVE            PIC X(02).                  RCN055  
008700 01  WK-C-FILE-STATUS-SAVE-R REDEFINES                            RCN055  
008800     WK-C-FILE-STATUS-SAVE.                                       RCN055  
008900     05  WK-C-FS-SAVE-CLASS           PIC X(01).                  RCN055  
009000     05  WK-C-FS-SAVE-DETAIL          PIC X(01).                  RCN055  
009100
009200 EJECT                                                            RCN003  
009300*****************                                                 RCN003  
009400 LINKAGE SECTION.                                                 RCN003  
009500*****************                                                 RCN003  
009600     COPY RCNPRM.                                                 RCN003  
009700 EJECT                                                            RCN003  
009800********************************************                      RCN003  
009900 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.                      RCN003  
010000********************************************                      RCN003  
010100 MAIN-MODULE.                                                     RCN003  
010200     PERFORM A000-MAIN-PROCESSING                                 RCN003  
010300        THRU A099-MAIN-PROCESSING-EX.                             RCN003  
010400     PERFORM Z000-END-PROGRAM-ROUTINE                             RCN003  
010500        THRU Z099-END-PROGRAM-ROUTINE-EX.                         RCN003  
010600     EXIT PROGRAM.                                                RCN003  
010700 EJECT                                                            RCN003  
010800*---------------------------------------------------------------* RCN003  
010900 A000-MAIN-PROCESSING.                                            RCN003  
011000*---------------------------------------------------------------* RCN003  
011100     OPEN INPUT RCNSYSP.                                          RCN003  
011200     IF  NOT WK-C-SUCCESSFUL                                      RCN003  
011300         DISPLAY "TRCXPARM - OPEN FILE ERROR - RCNSYSP"           RCN003  
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN003  
011500         MOVE    C-RCN0206           TO    WK-C-XPARM-ERROR-CD    RCN003  
011600         GO TO A099-MAIN-PROCESSING-EX.                           RCN003  
011700
011800     MOVE    SPACES                  TO    WK-C-XPARM-OUTPUT.     RCN003  
011900     MOVE    ZERO                    TO    WK-N-XPARM-PARMVAL.    RCN003  
012000
012100     INITIALIZE                            WK-C-RCNSYSP-1.        RCN003  
012200     MOVE    WK-C-XPARM-PARMCD       TO    RCNSYSP-PARMCD.        RCN003  
012300     READ RCNSYSP KEY IS EXTERNALLY-DESCRIBED-KEY.                RCN003  
012400
012500     IF  WK-C-SUCCESSFUL                                          RCN003  
012600         GO TO A080-MOVE-DATA.                                    RCN003  
012700
012800     IF  WK-C-RECORD-NOT-FOUND                                    RCN003  
012900         MOVE    C-RCN0245           TO    WK-C-XPARM-ERROR-CD    RCN003  
013000     ELSE                                                         RCN003  
013100         DISPLAY "TRCXPARM - READ FILE ERROR - RCNSYSP"           RCN003  
013200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN003  
013300         MOVE    C-RCN0206           TO    WK-C-XPARM-ERROR-CD    RCN003  
013400     END-IF.                                                      RCN003  
013500
013600     GO TO A099-MAIN-PROCESSING-EX.                               RCN003  
013700
013800 A080-MOVE-DATA.                                                  RCN003  
013900     IF  RCNSYSP-ATTRIBUT = "N"                                   RCN003  
014000         MOVE    RCNSYSP-PARMVAL-N   TO    WK-N-XPARM-PARMVAL     RCN003  
014100     END-IF.                                                      RCN003  
014200*---------------------------------------------------------------* RCN003  
014300 A099-MAIN-PROCESSING-EX.                                         RCN003  
014400*---------------------------------------------------------------* RCN003  
014500 EXIT.                                                            RCN003  
014600
014700*---------------------------------------------------------------* RCN003  
014800 Z000-END-PROGRAM-ROUTINE.                                        RCN003  
014900*---------------------------------------------------------------* RCN003  
015000     CLOSE RCNSYSP.                                               RCN003  
015100     IF  NOT WK-C-SUCCESSFUL                                      RCN003  
015200         DISPLAY "TRCXPARM - CLOSE FILE ERROR - RCNSYSP"          RCN003  
015300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN003  
015400
015500*---------------------------------------------------------------* RCN003  
015600 Z099-END-PROGRAM-ROUTINE-EX.                                     RCN003  
015700*---------------------------------------------------------------* RCN003  
015800 EXIT.                                                            RCN003  
015900
016000******************************************************************RCN003  
016100*************** END OF PROGRAM SOURCE  TRCXPARM ****************  RCN003  
016200******************************************************************RCN003  
016300
016400
