000100* RCNPRM.cpybk                                                    RCN001  
000200* LINKAGE FOR CALLED ROUTINE TRCXPARM (SYSTEM PARAMETER GET)      RCN001  
000300*-----------------------------------------------------------*     RCN001  
000400 01  WK-C-XPARM-RECORD.                                           RCN001  
000500     05  WK-C-XPARM-INPUT.                                        RCN001  
000600         10  FILLER                     PIC X(05).                RCN001  
000700         10  WK-C-XPARM-PARMCD          PIC X(09).                RCN001  
000800     05  WK-C-XPARM-OUTPUT.                                       RCN001  
000900         10  WK-C-XPARM-ERROR-CD        PIC X(07).                RCN001  
001000         10  WK-N-XPARM-PARMVAL         PIC 9(09).                RCN001  
001100         10  FILLER                     PIC X(05).                RCN001  
