000100* RCNLST.cpybk                                                    RCN004  
000200* LINKAGE FOR CALLED ROUTINE TRCRLIST (STATUS LISTING REPORT)     RCN004  
000300*-----------------------------------------------------------*     RCN004  
000400* HISTORY OF MODIFICATION:                                        RCN004  
000500*-----------------------------------------------------------*     RCN004  
000600* RCN004 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN004  
000700*-----------------------------------------------------------*     RCN004  
000800* RCN066 - JBALDWIN- 18/09/2007 - E-REQ 15044 - WIDENED           RCN066  
000900*                     WK-C-RLIST-STATUS-FILTER FROM 20 TO 23      RCN066  
001000*                     BYTES TO MATCH THE WIDENED RCN-STATUS.      RCN066  
001100*-----------------------------------------------------------*     RCN004  
001200 01  WK-C-RLIST-RECORD.                                           RCN004  
001300     05  WK-C-RLIST-INPUT.                                        RCN004  
001400         10  FILLER                     PIC X(05).                RCN004  
001500         10  WK-C-RLIST-STATUS-FILTER   PIC X(23).                RCN066  
001600*                        SPACES = LIST ALL STATUSES               RCN004  
001700     05  WK-C-RLIST-OUTPUT.                                       RCN004  
001800         10  WK-N-RLIST-TOTAL-LISTED    PIC 9(09).                RCN004  
001900         10  FILLER                     PIC X(05).                RCN004  
