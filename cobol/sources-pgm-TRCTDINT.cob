000100*************************                                         RCN001  
000200 IDENTIFICATION DIVISION.                                         RCN001  
000300*************************                                         RCN001  
000400 PROGRAM-ID.     TRCTDINT.                                        RCN001  
000500 AUTHOR.         PATRICIA DIAZ.                                   RCN001  
000600 INSTALLATION.   RECON DEVELOPMENT CENTER.                        RCN001  
000700 DATE-WRITTEN.   14 MAR 1994.                                     RCN001  
000800 DATE-COMPILED.                                                   RCN001  
000900 SECURITY.       NON-CONFIDENTIAL.                                RCN001  
001000*                                                                 RCN001  
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STORE ONE INCOMING    RCN001  
001200*               TRADE REPORT (EITHER SOURCE SYSTEM) INTO THE      RCN001  
001300*               TRADE-DATA MASTER AND TO TRIGGER THE              RCN001  
001400*               RECONCILIATION ENGINE FOR THAT TRADE ID.          RCN001  
001500*NOTE        :  NATURAL KEY IS TRADE-ID + SOURCE-SYSTEM.  A       RCN001  
001600*               SECOND SUBMISSION FOR THE SAME KEY REPLACES       RCN001  
001700*               THE BUSINESS FIELDS AND REFRESHES RECEIVED-AT     RCN001  
001800*               BUT NEVER TOUCHES TRD-SEQNO.                      RCN001  
001900*                                                                 RCN001  
002000*================================================================ RCN001  
002100* HISTORY OF MODIFICATION:                                        RCN001  
002200*================================================================ RCN001  
002300* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN001  
002400*================================================================ RCN001  
002500* RCN014 - WMORLEY - 02/11/1998 - Y2K REMEDIATION - DATE/TIME     RCN001  
002600*                     STAMPING NOW USES THE 4-DIGIT CENTURY       RCN001  
002700*                     FIELDS OUT OF ASCMWS INSTEAD OF THE OLD     RCN001  
002800*                     2-DIGIT YY WORK FIELD.                      RCN001  
002900*----------------------------------------------------------------*RCN001  
003000* RCN037 - HSANTOS - 09/07/2001 - E-REQ 8814 - WIDENED THE        RCN001  
003100*                     INSTRUMENT FIELD ON THE MASTER, NO CHANGE   RCN001  
003200*                     TO THIS PROGRAM'S LOGIC.                    RCN001  
003300*----------------------------------------------------------------*RCN001  
003400* RCN052 - HSANTOS - 21/02/2003 - E-REQ 11290 - RECONCILIATION IS RCN001  
003500*                     NOW TRIGGERED UNCONDITIONALLY AFTER EVERY   RCN001  
003600*                     SUCCESSFUL SAVE, EVEN ON THE FIRST-EVER     RCN001  
003700*                     SIDE OF A TRADE, SO THE PENDING STATE       RCN001  
003800*                     APPEARS IMMEDIATELY INSTEAD OF WAITING FOR  RCN001  
003900*                     THE NEXT SWEEP.                             RCN001  
004000*----------------------------------------------------------------*RCN001  
004100* RCN088 - JBALDWIN- 18/09/2007 - E-REQ 15044 - NO LOGIC CHANGE,  RCN001  
004200*                     RECOMPILED AGAINST THE WIDENED RCNSTAT      RCN001  
004300*                     COPYBOOK.                                   RCN001  
004400*----------------------------------------------------------------*RCN001  
004500 EJECT                                                            RCN001  
004600**********************                                            RCN001  
004700 ENVIRONMENT DIVISION.                                            RCN001  
004800**********************                                            RCN001  
004900 CONFIGURATION SECTION.                                           RCN001  
005000 SOURCE-COMPUTER.  IBM-AS400.                                     RCN001  
005100 OBJECT-COMPUTER.  IBM-AS400.                                     RCN001  
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  RCN001  
005300                   UPSI-0 IS UPSI-SWITCH-0                        RCN001  
005400                       ON  STATUS IS U0-ON                        RCN001  
005500                       OFF STATUS IS U0-OFF                       RCN001  
005600                   CLASS SIDE-CLASS IS "A" "B".                   RCN001  
005700
005800 INPUT-OUTPUT SECTION.                                            RCN001  
005900 FILE-CONTROL.                                                    RCN001  
006000     SELECT TRDDATA ASSIGN TO DATABASE-TRDDATA                    RCN001  
006100            ORGANIZATION      IS INDEXED                          RCN001  
006200            ACCESS MODE       IS DYNAMIC                          RCN001  
006300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN001  
006400            FILE STATUS       IS WK-C-FILE-STATUS.                RCN001  
006500
006600     SELECT RCNSYSP ASSIGN TO DATABASE-RCNSYSP                    RCN001  
006700            ORGANIZATION      IS INDEXED                          RCN001  
006800            ACCESS MODE       IS RANDOM                           RCN001  
006900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN001  
007000            FILE STATUS       IS WK-C-FILE-STATUS.                RCN001  
007100
007200***************                                                   RCN001  
007300 DATA DIVISION.                                                   RCN001  
007400***************                                                   RCN001  
007500 FILE SECTION.                                                    RCN001  
007600**************                                                    RCN001  
007700 FD  TRDDATA                                                      RCN001  
007800     LABEL RECORDS ARE OMITTED                                    RCN001  
007900     DATA RECORD IS WK-C-TRDDATA.                                 RCN001  
008000 01  WK-C-TRDDATA.                                                RCN001  
008100     COPY DDS-ALL-FORMATS OF TRDDATA.                             RCN001  
008200 01  WK-C-TRDDATA-1.                                              RCN001  
008300     COPY TRDDATA.                                                RCN001  
008400
008500 FD  RCNSYSP                                                      RCN001  
008600     LABEL RECORDS ARE OMITTED                                    RCN001  
008700     DATA RECORD IS WK-C-RCNSYSP.                                 RCN001  
008800 01  WK-C-RCNSYSP.                                                RCN001  
008900     COPY DDS-ALL-FORMATS OF RCNSYSP.                             RCN001  
009000 01  WK-C-RCNSYSP-1.                                              RCN001  
009100     COPY RCNSYSP.                                                RCN001  
009200
009300 WORKING-STORAGE SECTION.                                         RCN001  
009400*************************                                         RCN001  
009500 01  FILLER                          PIC X(24)        VALUE       RCN001  
009600     "** PROGRAM TRCTDINT **".                                    RCN001  
009700
009800* ------------------ PROGRAM WORKING STORAGE -------------------* RCN001  
009900 01    WK-C-COMMON.                                               RCN001  
010000     COPY ASCMWS.                                                 RCN001  
010100     COPY FIL3090.                                                RCN001  
010200
010300 01  WK-C-NEW-RECORD-SW              PIC X(01) VALUE "N".         RCN001  
010400     88  WK-C-NEW-RECORD                        VALUE "Y".        RCN001  
010500
010600 01  WK-C-SAVE-TRADE-DATE.                                        RCN001  
010700     05  WK-C-SAVE-CCYY               PIC 9(04).                  RCN001  
010800     05  WK-C-SAVE-MM                 PIC 9(02).                  RCN001  
010900     05  WK-C-SAVE-DD                 PIC 9(02).                  RCN001  
011000 01  WK-C-SAVE-TRADE-DATE-R REDEFINES                             RCN001  
011100     WK-C-SAVE-TRADE-DATE             PIC 9(08).                  RCN001  
011200 01  WK-C-SAVE-TRADE-TIME.                                        RCN088  
011300     05  WK-C-SAVE-HH                 PIC 9(02).                  RCN088  
011400     05  WK-C-SAVE-MN                 PIC 9(02).                  RCN088  
011500     05  WK-C-SAVE-SS                 PIC 9(02).                  RCN088  
011600 01  WK-C-SAVE-TRADE-TIME-R REDEFINES                             RCN088  
011700     WK-C-SAVE-TRADE-TIME             PIC 9(06).                  RCN088  
011800 01  WK-C-SAVE-CCYYMM-R REDEFINES                                 RCN088  
011900     WK-C-SAVE-TRADE-DATE.                                        RCN088  
012000     05  WK-C-SAVE-CCYYMM         PIC 9(06).                      RCN088  
012100     05  WK-C-SAVE-DD2            PIC 9(02).                      RCN088  
012200
012300*****************                                                 RCN001  
012400 LINKAGE SECTION.                                                 RCN001  
012500*****************                                                 RCN001  
012600     COPY RCNTDI.                                                 RCN001  
012700     COPY RCNENG.                                                 RCN001  
012800 EJECT                                                            RCN001  
012900********************************************                      RCN001  
013000 PROCEDURE DIVISION USING WK-C-TDINT-RECORD.                      RCN001  
013100********************************************                      RCN001  
013200 MAIN-MODULE.                                                     RCN001  
013300     PERFORM A000-PROCESS-CALLED-ROUTINE                          RCN001  
013400        THRU A099-PROCESS-CALLED-ROUTINE-EX.                      RCN001  
013500     PERFORM Z000-END-PROGRAM-ROUTINE                             RCN001  
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.                         RCN001  
013700     EXIT PROGRAM.                                                RCN001  
013800
013900*---------------------------------------------------------------* RCN001  
014000 A000-PROCESS-CALLED-ROUTINE.                                     RCN001  
014100*---------------------------------------------------------------* RCN001  
014200     OPEN I-O TRDDATA.                                            RCN001  
014300     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
014400         DISPLAY "TRCTDINT - OPEN FILE ERROR - TRDDATA"           RCN001  
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN001  
014600         MOVE    C-RCN0206           TO  WK-C-TDINT-ERROR-CD      RCN001  
014700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.                    RCN001  
014800
014900     OPEN I-O RCNSYSP.                                            RCN001  
015000     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
015100         DISPLAY "TRCTDINT - OPEN FILE ERROR - RCNSYSP"           RCN001  
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN001  
015300         MOVE    C-RCN0206           TO  WK-C-TDINT-ERROR-CD      RCN001  
015400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.                    RCN001  
015500
015600     MOVE    SPACES                  TO    WK-C-TDINT-OUTPUT.     RCN001  
015700     ACCEPT  WK-N-CUR-CCYYMMDD       FROM  DATE YYYYMMDD.         RCN001  
015800     ACCEPT  WK-N-CUR-HHMMSS         FROM  TIME.                  RCN001  
015900
016000     PERFORM B000-READ-EXISTING-RECORD                            RCN001  
016100        THRU B099-READ-EXISTING-RECORD-EX.                        RCN001  
016200
016300     IF  WK-C-NEW-RECORD                                          RCN001  
016400         PERFORM C100-INSERT-NEW-RECORD                           RCN001  
016500            THRU C198-INSERT-NEW-RECORD-EX                        RCN001  
016600     ELSE                                                         RCN001  
016700         PERFORM C200-UPDATE-EXISTING-RECORD                      RCN001  
016800            THRU C299-UPDATE-EXISTING-RECORD-EX                   RCN001  
016900     END-IF.                                                      RCN001  
017000
017100     IF  WK-C-SUCCESSFUL                                          RCN001  
017200         PERFORM D000-CALL-RECONCILIATION                         RCN001  
017300            THRU D099-CALL-RECONCILIATION-EX                      RCN001  
017400     END-IF.                                                      RCN001  
017500
017600*---------------------------------------------------------------* RCN001  
017700 A099-PROCESS-CALLED-ROUTINE-EX.                                  RCN001  
017800*---------------------------------------------------------------* RCN001  
017900 EXIT.                                                            RCN001  
018000
018100*---------------------------------------------------------------* RCN001  
018200 B000-READ-EXISTING-RECORD.                                       RCN001  
018300*---------------------------------------------------------------* RCN001  
018400     MOVE    "N"                     TO    WK-C-NEW-RECORD-SW.    RCN001  
018500     INITIALIZE                            WK-C-TRDDATA-1.        RCN001  
018600     MOVE    WK-C-TDINT-TRADE-ID     TO    TRD-TRADE-ID.          RCN001  
018700     MOVE    WK-C-TDINT-SOURCE-SYSTEM TO   TRD-SOURCE-SYSTEM.     RCN001  
018800     READ TRDDATA KEY IS EXTERNALLY-DESCRIBED-KEY.                RCN001  
018900
019000     IF  WK-C-RECORD-NOT-FOUND                                    RCN001  
019100         MOVE "Y"                    TO    WK-C-NEW-RECORD-SW     RCN001  
019200     ELSE                                                         RCN001  
019300         IF  NOT WK-C-SUCCESSFUL                                  RCN001  
019400             DISPLAY "TRCTDINT - READ FILE ERROR - TRDDATA"       RCN001  
019500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS           RCN001  
019600             MOVE C-RCN0206          TO    WK-C-TDINT-ERROR-CD    RCN001  
019700         END-IF                                                   RCN001  
019800     END-IF.                                                      RCN001  
019900*---------------------------------------------------------------* RCN001  
020000 B099-READ-EXISTING-RECORD-EX.                                    RCN001  
020100*---------------------------------------------------------------* RCN001  
020200 EXIT.                                                            RCN001  
020300
020400*---------------------------------------------------------------* RCN001  
020500 C100-INSERT-NEW-RECORD.                                          RCN001  
020600*---------------------------------------------------------------* RCN001  
020700     INITIALIZE                            WK-C-TRDDATA-1.        RCN001  
020800     MOVE    WK-C-TDINT-TRADE-ID       TO   TRD-TRADE-ID.         RCN001  
020900     MOVE    WK-C-TDINT-SOURCE-SYSTEM  TO   TRD-SOURCE-SYSTEM.    RCN001  
021000     MOVE    WK-C-TDINT-INSTRUMENT     TO   TRD-INSTRUMENT.       RCN001  
021100     MOVE    WK-N-TDINT-QUANTITY       TO   TRD-QUANTITY.         RCN001  
021200     MOVE    WK-N-TDINT-PRICE          TO   TRD-PRICE.            RCN001  
021300     MOVE    WK-N-TDINT-TRADE-DATE     TO   TRD-TRADE-DATE.       RCN001  
021400     MOVE    TRD-TRADE-DATE       TO   WK-C-SAVE-TRADE-DATE-R.    RCN001  
021500     MOVE    WK-N-TDINT-TRADE-TIME     TO   TRD-TRADE-TIME.       RCN001  
021600     MOVE    WK-C-TDINT-COUNTERPARTY   TO   TRD-COUNTERPARTY.     RCN001  
021700     MOVE    WK-N-CUR-CCYYMMDD         TO   TRD-RECEIVED-DATE.    RCN001  
021800     MOVE    WK-N-CUR-HHMMSS           TO   TRD-RECEIVED-TIME.    RCN001  
021900
022000     PERFORM C150-NEXT-SEQNO                                      RCN001  
022100        THRU C159-NEXT-SEQNO-EX.                                  RCN001  
022200     MOVE    RCNSYSP-PARMVAL-N          TO   TRD-SEQNO.           RCN001  
022300
022400     WRITE   WK-C-TRDDATA-1.                                      RCN001  
022500     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
022600         DISPLAY "TRCTDINT - WRITE FILE ERROR - TRDDATA"          RCN001  
022700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN001  
022800         MOVE    C-RCN0206              TO WK-C-TDINT-ERROR-CD    RCN001  
022900     END-IF.                                                      RCN001  
023000*---------------------------------------------------------------* RCN001  
023100 C198-INSERT-NEW-RECORD-EX.                                       RCN001  
023200*---------------------------------------------------------------* RCN001  
023300 EXIT.                                                            RCN001  
023400
023500*---------------------------------------------------------------* RCN001  
023600*C150-NEXT-SEQNO.                                               * RCN001  
023700*---------------------------------------------------------------* RCN001  
023800* BUMPS THE RUNNING SEQUENCE NUMBER HELD ON THE SYSTEM            RCN001  
023900* PARAMETER MASTER UNDER PARMCD "TRDSEQNO" AND HANDS BACK THE     RCN001  
024000* NEW VALUE FOR USE AS THIS RECORD'S TRD-SEQNO.                   RCN001  
024100*---------------------------------------------------------------* RCN001  
024200 C150-NEXT-SEQNO.                                                 RCN001  
024300     INITIALIZE                     WK-C-RCNSYSP-1.               RCN001  
024400     MOVE    "TRDSEQNO"          TO RCNSYSP-PARMCD.               RCN001  
024500     READ RCNSYSP KEY IS EXTERNALLY-DESCRIBED-KEY.                RCN001  
024600     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
024700         DISPLAY "TRCTDINT - READ FILE ERROR - RCNSYSP"           RCN001  
024800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN001  
024900         MOVE    C-RCN0206          TO WK-C-TDINT-ERROR-CD        RCN001  
025000         GO TO C159-NEXT-SEQNO-EX                                 RCN001  
025100     END-IF.                                                      RCN001  
025200     ADD     1                  TO RCNSYSP-PARMVAL-N.             RCN001  
025300     REWRITE WK-C-RCNSYSP-1.                                      RCN001  
025400     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
025500         DISPLAY "TRCTDINT - REWRITE FILE ERROR - RCNSYSP"        RCN001  
025600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN001  
025700         MOVE    C-RCN0206          TO WK-C-TDINT-ERROR-CD        RCN001  
025800     END-IF.                                                      RCN001  
025900*---------------------------------------------------------------* RCN001  
026000 C159-NEXT-SEQNO-EX.                                              RCN001  
026100*---------------------------------------------------------------* RCN001  
026200 EXIT.                                                            RCN001  
026300
026400*---------------------------------------------------------------* RCN001  
026500 C200-UPDATE-EXISTING-RECORD.                                     RCN001  
026600*---------------------------------------------------------------* RCN001  
026700     MOVE    WK-C-TDINT-INSTRUMENT     TO   TRD-INSTRUMENT.       RCN001  
026800     MOVE    WK-N-TDINT-QUANTITY       TO   TRD-QUANTITY.         RCN001  
026900     MOVE    WK-N-TDINT-PRICE          TO   TRD-PRICE.            RCN001  
027000     MOVE    WK-N-TDINT-TRADE-DATE     TO   TRD-TRADE-DATE.       RCN001  
027100     MOVE    TRD-TRADE-DATE       TO   WK-C-SAVE-TRADE-DATE-R.    RCN001  
027200     MOVE    WK-N-TDINT-TRADE-TIME     TO   TRD-TRADE-TIME.       RCN001  
027300     MOVE    WK-C-TDINT-COUNTERPARTY   TO   TRD-COUNTERPARTY.     RCN001  
027400     MOVE    WK-N-CUR-CCYYMMDD         TO   TRD-RECEIVED-DATE.    RCN001  
027500     MOVE    WK-N-CUR-HHMMSS           TO   TRD-RECEIVED-TIME.    RCN001  
027600
027700     REWRITE WK-C-TRDDATA-1.                                      RCN001  
027800     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
027900         DISPLAY "TRCTDINT - REWRITE FILE ERROR - TRDDATA"        RCN001  
028000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN001  
028100         MOVE    C-RCN0206              TO WK-C-TDINT-ERROR-CD    RCN001  
028200     END-IF.                                                      RCN001  
028300*---------------------------------------------------------------* RCN001  
028400 C299-UPDATE-EXISTING-RECORD-EX.                                  RCN001  
028500*---------------------------------------------------------------* RCN001  
028600 EXIT.                                                            RCN001  
028700
028800*---------------------------------------------------------------* RCN001  
028900 D000-CALL-RECONCILIATION.                                        RCN001  
029000*---------------------------------------------------------------* RCN001  
029100     MOVE    WK-C-TDINT-TRADE-ID     TO    WK-C-RCEXE-TRADE-ID.   RCN001  
029200     CALL "TRCRCEXE"                 USING WK-C-RCEXE-RECORD.     RCN001  
029300*---------------------------------------------------------------* RCN001  
029400 D099-CALL-RECONCILIATION-EX.                                     RCN001  
029500*---------------------------------------------------------------* RCN001  
029600 EXIT.                                                            RCN001  
029700
029800*---------------------------------------------------------------* RCN001  
029900 Z000-END-PROGRAM-ROUTINE.                                        RCN001  
030000*---------------------------------------------------------------* RCN001  
030100     CLOSE TRDDATA.                                               RCN001  
030200     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
030300         DISPLAY "TRCTDINT - CLOSE FILE ERROR - TRDDATA"          RCN001  
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN001  
030500     CLOSE RCNSYSP.                                               RCN001  
030600     IF  NOT WK-C-SUCCESSFUL                                      RCN001  
030700         DISPLAY "TRCTDINT - CLOSE FILE ERROR - RCNSYSP"          RCN001  
030800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN001  
030900
031000*---------------------------------------------------------------* RCN001  
031100 Z999-END-PROGRAM-ROUTINE-EX.                                     RCN001  
031200*---------------------------------------------------------------* RCN001  
031300 EXIT.                                                            RCN001  
031400
031500******************************************************************RCN001  
031600*************** END OF PROGRAM SOURCE  TRCTDINT ****************  RCN001  
031700******************************************************************RCN001  
031800
