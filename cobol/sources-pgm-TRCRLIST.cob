000100*************************                                         RCN004  
000200 IDENTIFICATION DIVISION.                                         RCN004  
000300*************************                                         RCN004  
000400 PROGRAM-ID.     TRCRLIST.                                        RCN004  
000500 AUTHOR.         PATRICIA DIAZ.                                   RCN004  
000600 INSTALLATION.   RECON DEVELOPMENT CENTER.                        RCN004  
000700 DATE-WRITTEN.   14 MAR 1994.                                     RCN004  
000800 DATE-COMPILED.                                                   RCN004  
000900 SECURITY.       NON-CONFIDENTIAL.                                RCN004  
001000*                                                                 RCN004  
001100*DESCRIPTION :  THIS ROUTINE PRODUCES THE RECONCILIATION-STATUS   RCN004  
001200*               LISTING REPORT - ONE LINE PER STATUS RECORD,      RCN004  
001300*               OPTIONALLY FILTERED TO A SINGLE STATUS VALUE,     RCN004  
001400*               ORDERED BY UPDATED-DATE/UPDATED-TIME DESCENDING,  RCN004  
001500*               WITH A TOTAL-LISTED AND PER-STATUS BREAKDOWN      RCN004  
001600*               CONTROL TOTAL AT THE END OF THE REPORT.           RCN004  
001700*NOTE        :  THE FULL SELECTED SET IS HELD IN THE IN-STORAGE   RCN004  
001800*               TABLE WK-C-LIST-TABLE AND RE-SEQUENCED THERE -    RCN004  
001900*               RCNSTATU GIVES US STATUS+UPDATED ORDER, NOT THE   RCN066  
002000*               UPDATED-DESCENDING ORDER THE REPORT WANTS.        RCN004  
002100*                                                                 RCN004  
002200*================================================================ RCN004  
002300* HISTORY OF MODIFICATION:                                        RCN004  
002400*================================================================ RCN004  
002500* RCN004 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN004  
002600*================================================================ RCN004  
002700* RCN018 - WMORLEY - 02/11/1998 - Y2K REMEDIATION - NO LOGIC      RCN004  
002800*                     CHANGE, RECOMPILED AGAINST THE WIDENED      RCN004  
002900*                     ASCMWS COPYBOOK.                            RCN004  
003000*----------------------------------------------------------------*RCN004  
003100* RCN056 - HSANTOS - 21/02/2003 - E-REQ 11290 - RAISED THE        RCN004  
003200*                     IN-STORAGE TABLE FROM 200 TO 500 ENTRIES -  RCN004  
003300*                     MONTH-END VOLUMES WERE OVERFLOWING IT.      RCN004  
003400*----------------------------------------------------------------*RCN004  
003500* RCN066 - JBALDWIN- 18/09/2007 - E-REQ 15044 - SWITCHED TO THE   RCN004  
003600*                     RCNSTATU STATUS+UPDATED LOGICAL FILE SO A   RCN066  
003700*                     FILTERED RUN NO LONGER SCANS THE WHOLE      RCN004  
003800*                     MASTER; WIDENED RCN-STATUS RELATED FIELDS.  RCN004  
003900*----------------------------------------------------------------*RCN004  
004000 EJECT                                                            RCN004  
004100**********************                                            RCN004  
004200 ENVIRONMENT DIVISION.                                            RCN004  
004300**********************                                            RCN004  
004400 CONFIGURATION SECTION.                                           RCN004  
004500 SOURCE-COMPUTER.  IBM-AS400.                                     RCN004  
004600 OBJECT-COMPUTER.  IBM-AS400.                                     RCN004  
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  RCN004  
004800                    C01 IS TOP-OF-FORM                            RCN004  
004900                    UPSI-0 IS UPSI-SWITCH-0                       RCN004  
005000                        ON  STATUS IS U0-ON                       RCN004  
005100                        OFF STATUS IS U0-OFF                      RCN004  
005200                    CLASS SIDE-CLASS IS "A" "B".                  RCN004  
005300
005400 INPUT-OUTPUT SECTION.                                            RCN004  
005500 FILE-CONTROL.                                                    RCN004  
005600     SELECT RCNSTATU ASSIGN TO DATABASE-RCNSTATU                  RCN066  
005700            ORGANIZATION      IS INDEXED                          RCN004  
005800            ACCESS MODE       IS DYNAMIC                          RCN004  
005900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN004  
006000            WITH DUPLICATES                                       RCN004  
006100            FILE STATUS       IS WK-C-FILE-STATUS.                RCN004  
006200
006300     SELECT RCNLSTP ASSIGN TO PRINTER-RCNLSTP                     RCN004  
006400            ORGANIZATION      IS SEQUENTIAL                       RCN004  
006500            FILE STATUS       IS WK-C-FILE-STATUS.                RCN004  
006600 EJECT                                                            RCN004  
006700***************                                                   RCN004  
006800 DATA DIVISION.                                                   RCN004  
006900***************                                                   RCN004  
007000 FILE SECTION.                                                    RCN004  
007100***************                                                   RCN004  
007200* RCNSTATU - RCNSTAT RESEQUENCED ON STATUS + UPDATED-DATE +       RCN066  
007300* UPDATED-TIME, ADDED SO THE STATUS-FILTERED LISTING RUN CAN      RCN004  
007400* START DIRECTLY AT THE FIRST QUALIFYING RECORD.                  RCN004  
007500 FD  RCNSTATU                                                     RCN066  
007600     LABEL RECORDS ARE OMITTED                                    RCN004  
007700     DATA RECORD IS WK-C-RCNSTATU.                                RCN066  
007800 01  WK-C-RCNSTATU.                                               RCN066  
007900     COPY DDSR-ALL-FORMATS OF RCNSTATU.                           RCN066  
008000 01  WK-C-RCNSTATU-1.                                             RCN066  
008100     COPY RCNSTAT.                                                RCN004  
008200
008300 FD  RCNLSTP                                                      RCN004  
008400     LABEL RECORDS ARE OMITTED                                    RCN004  
008500     DATA RECORD IS WK-C-RCNLSTP-REC                              RCN004  
008600     RECORDING MODE IS F.                                         RCN004  
008700 01  WK-C-RCNLSTP-REC          PIC X(132).                        RCN004  
008800
008900*************************                                         RCN004  
009000 WORKING-STORAGE SECTION.                                         RCN004  
009100*************************                                         RCN004  
009200 01  FILLER              PIC X(24)  VALUE                         RCN004  
009300     "** PROGRAM TRCRLIST **".                                    RCN004  
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------* RCN004  
009600 01  WK-C-COMMON.                                                 RCN004  
009700     COPY ASCMWS.                                                 RCN004  
009800     COPY FIL3090.                                                RCN004  
009900
010000 01  WK-C-EOR-SWITCH             PIC X(01) VALUE "N".             RCN004  
010100     88  WK-C-END-OF-RANGE                  VALUE "Y".            RCN004  
010200
010300 01  WK-C-FILTER-ACTIVE-SWITCH   PIC X(01) VALUE "N".             RCN004  
010400     88  WK-C-FILTER-ACTIVE                 VALUE "Y".            RCN004  
010500
010600 01  WK-N-LIST-COUNT             PIC 9(05) COMP VALUE ZERO.       RCN004  
010700 01  WK-N-LIST-MAX               PIC 9(05) COMP VALUE 500.        RCN056  
010800 01  WK-N-LIST-SUB1              PIC 9(05) COMP VALUE ZERO.       RCN004  
010900 01  WK-N-LIST-SUB2              PIC 9(05) COMP VALUE ZERO.       RCN004  
011000
011100 01  WK-C-TABLE-FULL-SWITCH      PIC X(01) VALUE "N".             RCN004  
011200     88  WK-C-TABLE-FULL                    VALUE "Y".            RCN004  
011300
011400* ---------------- IN-STORAGE LISTING TABLE ---------------------*RCN004  
011500 01  WK-C-LIST-TABLE.                                             RCN004  
011600     05  WK-C-LIST-ENTRY OCCURS 500 TIMES.                        RCN056  
011700         10  WK-C-LIST-TRADE-ID      PIC X(20).                   RCN004  
011800         10  WK-C-LIST-STATUS        PIC X(23).                   RCN066  
011900         10  WK-C-LIST-DETAILS       PIC X(42).                   RCN004  
012000         10  WK-N-LIST-SORT-KEY      PIC 9(14).                   RCN004  
012100         10  WK-N-LIST-SORT-KEY-R REDEFINES                       RCN004  
012200             WK-N-LIST-SORT-KEY.                                  RCN004  
012300             15  WK-N-LIST-UPD-DATE  PIC 9(08).                   RCN004  
012400             15  WK-N-LIST-UPD-TIME  PIC 9(06).                   RCN004  
012500
012600* ---------------- TABLE EXCHANGE-SORT WORK AREA ----------------*RCN004  
012700 01  WK-C-LIST-HOLD.                                              RCN004  
012800     05  WK-C-HOLD-TRADE-ID          PIC X(20).                   RCN004  
012900     05  WK-C-HOLD-STATUS            PIC X(23).                   RCN066  
013000     05  WK-C-HOLD-DETAILS           PIC X(42).                   RCN004  
013100     05  WK-N-HOLD-SORT-KEY          PIC 9(14).                   RCN004  
013200
013300 01  WK-C-SWAP-SWITCH             PIC X(01) VALUE "N".            RCN004  
013400     88  WK-C-A-SWAP-WAS-MADE               VALUE "Y".            RCN004  
013500
013600* ---------------- CONTROL-TOTAL ACCUMULATORS -------------------*RCN004  
013700 01  WK-N-CNT-PENDING             PIC 9(09) COMP VALUE ZERO.      RCN004  
013800 01  WK-N-CNT-MATCHED             PIC 9(09) COMP VALUE ZERO.      RCN004  
013900 01  WK-N-CNT-MISMATCHED          PIC 9(09) COMP VALUE ZERO.      RCN004  
014000 01  WK-N-CNT-TIMEOUT             PIC 9(09) COMP VALUE ZERO.      RCN004  
014100 01  WK-N-CNT-ERROR               PIC 9(09) COMP VALUE ZERO.      RCN004  
014200
014300* ------------------- REPORT PRINT LINES ------------------------*RCN004  
014400 01  WK-C-PRINT-REC-1             PIC X(132).                     RCN004  
014500
014600 01  WK-C-PRINT-HEADER REDEFINES WK-C-PRINT-REC-1.                RCN004  
014700     05  FILLER                   PIC X(01).                      RCN004  
014800     05  PH-TRADE-ID              PIC X(22).                      RCN004  
014900     05  PH-STATUS                PIC X(25).                      RCN004  
015000     05  PH-DETAILS               PIC X(44).                      RCN004  
015100     05  PH-UPDATED               PIC X(08).                      RCN004  
015200     05  FILLER                   PIC X(32).                      RCN004  
015300
015400 01  WK-C-PRINT-RULE REDEFINES WK-C-PRINT-REC-1.                  RCN004  
015500     05  FILLER                   PIC X(01).                      RCN004  
015600     05  PR-TRADE-ID              PIC X(22) VALUE ALL "-".        RCN004  
015700     05  PR-STATUS                PIC X(25) VALUE ALL "-".        RCN004  
015800     05  PR-DETAILS               PIC X(44) VALUE ALL "-".        RCN004  
015900     05  PR-UPDATED               PIC X(08) VALUE ALL "-".        RCN004  
016000     05  FILLER                   PIC X(32).                      RCN004  
016100
016200 01  WK-C-PRINT-DETAIL REDEFINES WK-C-PRINT-REC-1.                RCN004  
016300     05  FILLER                   PIC X(01).                      RCN004  
016400     05  PD-TRADE-ID              PIC X(20).                      RCN004  
016500     05  FILLER                   PIC X(02).                      RCN004  
016600     05  PD-STATUS                PIC X(23).                      RCN066  
016700     05  FILLER                   PIC X(02).                      RCN004  
016800     05  PD-DETAILS               PIC X(42).                      RCN004  
016900     05  FILLER                   PIC X(02).                      RCN004  
017000     05  PD-UPDATED               PIC 9(08).                      RCN004  
017100     05  FILLER                   PIC X(32).                      RCN004  
017200
017300 01  WK-C-PRINT-TOTAL REDEFINES WK-C-PRINT-REC-1.                 RCN004  
017400     05  FILLER                   PIC X(01).                      RCN004  
017500     05  PT-LABEL                 PIC X(30).                      RCN004  
017600     05  PT-COUNT                 PIC ZZZ,ZZZ,ZZ9.                RCN004  
017700     05  FILLER                   PIC X(91).                      RCN004  
017800
017900 EJECT                                                            RCN004  
018000*****************                                                 RCN004  
018100 LINKAGE SECTION.                                                 RCN004  
018200*****************                                                 RCN004  
018300     COPY RCNLST.                                                 RCN004  
018400 EJECT                                                            RCN004  
018500********************************************                      RCN004  
018600 PROCEDURE DIVISION USING WK-C-RLIST-RECORD.                      RCN004  
018700********************************************                      RCN004  
018800 MAIN-MODULE.                                                     RCN004  
018900     PERFORM A000-BUILD-LISTING-TABLE                             RCN004  
019000        THRU A099-BUILD-LISTING-TABLE-EX.                         RCN004  
019100     PERFORM B000-SORT-LISTING-TABLE                              RCN004  
019200        THRU B099-SORT-LISTING-TABLE-EX.                          RCN004  
019300     PERFORM C000-PRINT-REPORT                                    RCN004  
019400        THRU C099-PRINT-REPORT-EX.                                RCN004  
019500     MOVE    WK-N-LIST-COUNT       TO    WK-N-RLIST-TOTAL-LISTED. RCN004  
019600     PERFORM Z000-END-PROGRAM-ROUTINE                             RCN004  
019700        THRU Z099-END-PROGRAM-ROUTINE-EX.                         RCN004  
019800     EXIT PROGRAM.                                                RCN004  
019900 EJECT                                                            RCN004  
020000*---------------------------------------------------------------* RCN004  
020100 A000-BUILD-LISTING-TABLE.                                        RCN004  
020200*---------------------------------------------------------------* RCN004  
020300     OPEN INPUT RCNSTATU.                                         RCN066  
020400     IF  NOT WK-C-SUCCESSFUL                                      RCN004  
020500         DISPLAY "TRCRLIST - OPEN FILE ERROR - RCNSTATU"          RCN066  
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN004  
020700         GO TO A099-BUILD-LISTING-TABLE-EX.                       RCN004  
020800
020900     IF  WK-C-RLIST-STATUS-FILTER = SPACES                        RCN004  
021000         MOVE    "N"           TO    WK-C-FILTER-ACTIVE-SWITCH    RCN004  
021100     ELSE                                                         RCN004  
021200         MOVE    "Y"           TO    WK-C-FILTER-ACTIVE-SWITCH    RCN004  
021300     END-IF.                                                      RCN004  
021400
021500     INITIALIZE                            WK-C-RCNSTATU-1.       RCN066  
021600     IF  WK-C-FILTER-ACTIVE                                       RCN004  
021700         MOVE    WK-C-RLIST-STATUS-FILTER  TO   RCN-STATUS        RCN004  
021800     END-IF.                                                      RCN004  
021900     START RCNSTATU KEY >= EXTERNALLY-DESCRIBED-KEY               RCN066  
022000         INVALID KEY                                              RCN004  
022100             MOVE "Y"               TO    WK-C-EOR-SWITCH.        RCN004  
022200
022300     PERFORM A100-FETCH-AND-TEST-RANGE                            RCN004  
022400        THRU A199-FETCH-AND-TEST-RANGE-EX                         RCN004  
022500        UNTIL WK-C-END-OF-RANGE.                                  RCN004  
022600
022700*---------------------------------------------------------------* RCN004  
022800 A099-BUILD-LISTING-TABLE-EX.                                     RCN004  
022900*---------------------------------------------------------------* RCN004  
023000 EXIT.                                                            RCN004  
023100
023200*---------------------------------------------------------------* RCN004  
023300 A100-FETCH-AND-TEST-RANGE.                                       RCN004  
023400*---------------------------------------------------------------* RCN004  
023500     READ RCNSTATU NEXT                                           RCN066  
023600         AT END                                                   RCN004  
023700             MOVE "Y"               TO    WK-C-EOR-SWITCH         RCN004  
023800             GO TO A199-FETCH-AND-TEST-RANGE-EX                   RCN004  
023900     END-READ.                                                    RCN004  
024000
024100     IF  WK-C-FILTER-ACTIVE                                       RCN004  
024200         AND RCN-STATUS NOT = WK-C-RLIST-STATUS-FILTER            RCN004  
024300         MOVE "Y"                   TO    WK-C-EOR-SWITCH         RCN004  
024400         GO TO A199-FETCH-AND-TEST-RANGE-EX                       RCN004  
024500     END-IF.                                                      RCN004  
024600
024700     PERFORM A200-COUNT-BY-STATUS                                 RCN004  
024800        THRU A299-COUNT-BY-STATUS-EX.                             RCN004  
024900
025000     IF  WK-C-TABLE-FULL                                          RCN004  
025100         GO TO A199-FETCH-AND-TEST-RANGE-EX.                      RCN004  
025200
025300     IF  WK-N-LIST-COUNT >= WK-N-LIST-MAX                         RCN056  
025400         MOVE "Y"                   TO    WK-C-TABLE-FULL-SWITCH  RCN004  
025500         DISPLAY "TRCRLIST - LISTING TABLE FULL AT "              RCN004  
025600                 WK-N-LIST-MAX " ENTRIES - REMAINING "            RCN056  
025700                 "RECORDS ARE NOT LISTED"                         RCN004  
025800         GO TO A199-FETCH-AND-TEST-RANGE-EX.                      RCN004  
025900
026000     ADD 1                           TO    WK-N-LIST-COUNT.       RCN004  
026100     MOVE    RCN-TRADE-ID            TO                           RCN004  
026200             WK-C-LIST-TRADE-ID (WK-N-LIST-COUNT).                RCN004  
026300     MOVE    RCN-STATUS              TO                           RCN004  
026400             WK-C-LIST-STATUS (WK-N-LIST-COUNT).                  RCN004  
026500     MOVE    RCN-DETAILS (1:42)      TO                           RCN004  
026600             WK-C-LIST-DETAILS (WK-N-LIST-COUNT).                 RCN004  
026700     MOVE    RCN-UPDATED-DATE        TO                           RCN004  
026800             WK-N-LIST-UPD-DATE (WK-N-LIST-COUNT).                RCN004  
026900     MOVE    RCN-UPDATED-TIME        TO                           RCN004  
027000             WK-N-LIST-UPD-TIME (WK-N-LIST-COUNT).                RCN004  
027100
027200*---------------------------------------------------------------* RCN004  
027300 A199-FETCH-AND-TEST-RANGE-EX.                                    RCN004  
027400*---------------------------------------------------------------* RCN004  
027500 EXIT.                                                            RCN004  
027600
027700*---------------------------------------------------------------* RCN004  
027800 A200-COUNT-BY-STATUS.                                            RCN004  
027900*---------------------------------------------------------------* RCN004  
028000     EVALUATE RCN-STATUS                                          RCN004  
028100         WHEN "PENDING"                                           RCN004  
028200             ADD 1 TO WK-N-CNT-PENDING                            RCN004  
028300         WHEN "MATCHED"                                           RCN004  
028400             ADD 1 TO WK-N-CNT-MATCHED                            RCN004  
028500         WHEN "MISMATCHED"                                        RCN004  
028600             ADD 1 TO WK-N-CNT-MISMATCHED                         RCN004  
028700         WHEN "RECONCILIATION-TIMEOUT"                            RCN004  
028800             ADD 1 TO WK-N-CNT-TIMEOUT                            RCN004  
028900         WHEN "ERROR"                                             RCN004  
029000             ADD 1 TO WK-N-CNT-ERROR                              RCN004  
029100     END-EVALUATE.                                                RCN004  
029200
029300*---------------------------------------------------------------* RCN004  
029400 A299-COUNT-BY-STATUS-EX.                                         RCN004  
029500*---------------------------------------------------------------* RCN004  
029600 EXIT.                                                            RCN004  
029700 EJECT                                                            RCN004  
029800*---------------------------------------------------------------* RCN004  
029900 B000-SORT-LISTING-TABLE.                                         RCN004  
030000*---------------------------------------------------------------* RCN004  
030100*    SIMPLE EXCHANGE SORT, DESCENDING ON UPDATED-DATE/-TIME -     RCN004  
030200*    THE TABLE IS SMALL ENOUGH (500 MAX) THAT AN EXCHANGE SORT    RCN004  
030300*    COSTS NOTHING NOTICEABLE ON A NIGHTLY RUN.                   RCN004  
030400     IF  WK-N-LIST-COUNT < 2                                      RCN004  
030500         GO TO B099-SORT-LISTING-TABLE-EX.                        RCN004  
030600
030700     MOVE    "Y"                    TO    WK-C-SWAP-SWITCH.       RCN004  
030800     PERFORM B100-SORT-PASS                                       RCN004  
030900        THRU B199-SORT-PASS-EX                                    RCN004  
031000        UNTIL NOT WK-C-A-SWAP-WAS-MADE.                           RCN004  
031100
031200*---------------------------------------------------------------* RCN004  
031300 B099-SORT-LISTING-TABLE-EX.                                      RCN004  
031400*---------------------------------------------------------------* RCN004  
031500 EXIT.                                                            RCN004  
031600
031700*---------------------------------------------------------------* RCN004  
031800 B100-SORT-PASS.                                                  RCN004  
031900*---------------------------------------------------------------* RCN004  
032000     MOVE    "N"                    TO    WK-C-SWAP-SWITCH.       RCN004  
032100     PERFORM B110-COMPARE-ADJACENT                                RCN004  
032200        THRU B119-COMPARE-ADJACENT-EX                             RCN004  
032300        VARYING WK-N-LIST-SUB1 FROM 1 BY 1                        RCN004  
032400        UNTIL WK-N-LIST-SUB1 >= WK-N-LIST-COUNT.                  RCN004  
032500
032600*---------------------------------------------------------------* RCN004  
032700 B199-SORT-PASS-EX.                                               RCN004  
032800*---------------------------------------------------------------* RCN004  
032900 EXIT.                                                            RCN004  
033000
033100*---------------------------------------------------------------* RCN004  
033200 B110-COMPARE-ADJACENT.                                           RCN004  
033300*---------------------------------------------------------------* RCN004  
033400     COMPUTE WK-N-LIST-SUB2 = WK-N-LIST-SUB1 + 1.                 RCN004  
033500     IF  WK-N-LIST-SORT-KEY (WK-N-LIST-SUB1) <                    RCN004  
033600         WK-N-LIST-SORT-KEY (WK-N-LIST-SUB2)                      RCN004  
033700         MOVE WK-C-LIST-ENTRY (WK-N-LIST-SUB1) TO WK-C-LIST-HOLD  RCN004  
033800         MOVE WK-C-LIST-ENTRY (WK-N-LIST-SUB2) TO                 RCN004  
033900              WK-C-LIST-ENTRY (WK-N-LIST-SUB1)                    RCN004  
034000         MOVE WK-C-LIST-HOLD TO WK-C-LIST-ENTRY (WK-N-LIST-SUB2)  RCN004  
034100         MOVE "Y"                   TO    WK-C-SWAP-SWITCH        RCN004  
034200     END-IF.                                                      RCN004  
034300
034400*---------------------------------------------------------------* RCN004  
034500 B119-COMPARE-ADJACENT-EX.                                        RCN004  
034600*---------------------------------------------------------------* RCN004  
034700 EXIT.                                                            RCN004  
034800 EJECT                                                            RCN004  
034900*---------------------------------------------------------------* RCN004  
035000 C000-PRINT-REPORT.                                               RCN004  
035100*---------------------------------------------------------------* RCN004  
035200     OPEN OUTPUT RCNLSTP.                                         RCN004  
035300     IF  NOT WK-C-SUCCESSFUL                                      RCN004  
035400         DISPLAY "TRCRLIST - OPEN FILE ERROR - RCNLSTP"           RCN004  
035500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN004  
035600         GO TO C099-PRINT-REPORT-EX.                              RCN004  
035700
035800     MOVE    SPACES                 TO    WK-C-PRINT-HEADER.      RCN004  
035900     MOVE    "TRADE-ID"             TO    PH-TRADE-ID.            RCN004  
036000     MOVE    "STATUS"               TO    PH-STATUS.              RCN004  
036100     MOVE    "DETAILS"              TO    PH-DETAILS.             RCN004  
036200     MOVE    "UPDATED"              TO    PH-UPDATED.             RCN004  
036300     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-HEADER       RCN004  
036400             AFTER ADVANCING TOP-OF-FORM.                         RCN004  
036500
036600     MOVE    WK-C-PRINT-RULE        TO    WK-C-PRINT-REC-1.       RCN004  
036700     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-REC-1        RCN004  
036800             AFTER ADVANCING 1 LINE.                              RCN004  
036900
037000     PERFORM C100-PRINT-DETAIL-LINE                               RCN004  
037100        THRU C199-PRINT-DETAIL-LINE-EX                            RCN004  
037200        VARYING WK-N-LIST-SUB1 FROM 1 BY 1                        RCN004  
037300        UNTIL WK-N-LIST-SUB1 > WK-N-LIST-COUNT.                   RCN004  
037400
037500     PERFORM C200-PRINT-CONTROL-TOTALS                            RCN004  
037600        THRU C299-PRINT-CONTROL-TOTALS-EX.                        RCN004  
037700
037800     CLOSE RCNLSTP.                                               RCN004  
037900*---------------------------------------------------------------* RCN004  
038000 C099-PRINT-REPORT-EX.                                            RCN004  
038100*---------------------------------------------------------------* RCN004  
038200 EXIT.                                                            RCN004  
038300
038400*---------------------------------------------------------------* RCN004  
038500 C100-PRINT-DETAIL-LINE.                                          RCN004  
038600*---------------------------------------------------------------* RCN004  
038700     IF  WK-N-LIST-SUB1 > WK-N-LIST-COUNT                         RCN004  
038800         GO TO C199-PRINT-DETAIL-LINE-EX.                         RCN004  
038900
039000     MOVE    SPACES                 TO    WK-C-PRINT-DETAIL.      RCN004  
039100     MOVE    WK-C-LIST-TRADE-ID (WK-N-LIST-SUB1)                  RCN004  
039200                                    TO    PD-TRADE-ID.            RCN004  
039300     MOVE    WK-C-LIST-STATUS (WK-N-LIST-SUB1)                    RCN004  
039400                                    TO    PD-STATUS.              RCN004  
039500     MOVE    WK-C-LIST-DETAILS (WK-N-LIST-SUB1)                   RCN004  
039600                                    TO    PD-DETAILS.             RCN004  
039700     MOVE    WK-N-LIST-UPD-DATE (WK-N-LIST-SUB1)                  RCN004  
039800                                    TO    PD-UPDATED.             RCN004  
039900     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-DETAIL       RCN004  
040000             AFTER ADVANCING 1 LINE.                              RCN004  
040100
040200*---------------------------------------------------------------* RCN004  
040300 C199-PRINT-DETAIL-LINE-EX.                                       RCN004  
040400*---------------------------------------------------------------* RCN004  
040500 EXIT.                                                            RCN004  
040600
040700*---------------------------------------------------------------* RCN004  
040800 C200-PRINT-CONTROL-TOTALS.                                       RCN004  
040900*---------------------------------------------------------------* RCN004  
041000     MOVE    SPACES                 TO    WK-C-PRINT-TOTAL.       RCN004  
041100     MOVE    "TOTAL RECORDS LISTED"      TO    PT-LABEL.          RCN004  
041200     MOVE    WK-N-LIST-COUNT             TO    PT-COUNT.          RCN004  
041300     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-TOTAL        RCN004  
041400             AFTER ADVANCING 2 LINES.                             RCN004  
041500
041600     MOVE    SPACES                 TO    WK-C-PRINT-TOTAL.       RCN004  
041700     MOVE    "  PENDING"                 TO    PT-LABEL.          RCN004  
041800     MOVE    WK-N-CNT-PENDING            TO    PT-COUNT.          RCN004  
041900     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-TOTAL        RCN004  
042000             AFTER ADVANCING 1 LINE.                              RCN004  
042100
042200     MOVE    SPACES                 TO    WK-C-PRINT-TOTAL.       RCN004  
042300     MOVE    "  MATCHED"                 TO    PT-LABEL.          RCN004  
042400     MOVE    WK-N-CNT-MATCHED            TO    PT-COUNT.          RCN004  
042500     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-TOTAL        RCN004  
042600             AFTER ADVANCING 1 LINE.                              RCN004  
042700
042800     MOVE    SPACES                 TO    WK-C-PRINT-TOTAL.       RCN004  
042900     MOVE    "  MISMATCHED"              TO    PT-LABEL.          RCN004  
043000     MOVE    WK-N-CNT-MISMATCHED         TO    PT-COUNT.          RCN004  
043100     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-TOTAL        RCN004  
043200             AFTER ADVANCING 1 LINE.                              RCN004  
043300
043400     MOVE    SPACES                 TO    WK-C-PRINT-TOTAL.       RCN004  
043500     MOVE    "  RECONCILIATION-TIMEOUT"  TO    PT-LABEL.          RCN004  
043600     MOVE    WK-N-CNT-TIMEOUT            TO    PT-COUNT.          RCN004  
043700     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-TOTAL        RCN004  
043800             AFTER ADVANCING 1 LINE.                              RCN004  
043900
044000     MOVE    SPACES                 TO    WK-C-PRINT-TOTAL.       RCN004  
044100     MOVE    "  ERROR"                   TO    PT-LABEL.          RCN004  
044200     MOVE    WK-N-CNT-ERROR              TO    PT-COUNT.          RCN004  
044300     WRITE   WK-C-RCNLSTP-REC       FROM  WK-C-PRINT-TOTAL        RCN004  
044400             AFTER ADVANCING 1 LINE.                              RCN004  
044500
044600*---------------------------------------------------------------* RCN004  
044700 C299-PRINT-CONTROL-TOTALS-EX.                                    RCN004  
044800*---------------------------------------------------------------* RCN004  
044900 EXIT.                                                            RCN004  
045000
045100*---------------------------------------------------------------* RCN004  
045200 Z000-END-PROGRAM-ROUTINE.                                        RCN004  
045300*---------------------------------------------------------------* RCN004  
045400     CLOSE RCNSTATU.                                              RCN066  
045500     IF  NOT WK-C-SUCCESSFUL                                      RCN004  
045600         DISPLAY "TRCRLIST - CLOSE FILE ERROR - RCNSTATU"         RCN066  
045700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN004  
045800
045900*---------------------------------------------------------------* RCN004  
046000 Z099-END-PROGRAM-ROUTINE-EX.                                     RCN004  
046100*---------------------------------------------------------------* RCN004  
046200 EXIT.                                                            RCN004  
046300
046400******************************************************************RCN004  
046500*************** END OF PROGRAM SOURCE  TRCRLIST ****************  RCN004  
046600******************************************************************RCN004  
