000100* RCNTDI.cpybk                                                    RCN001  
000200* LINKAGE FOR CALLED ROUTINE TRCTDINT (TRADE DATA INTAKE)         RCN001  
000300*-----------------------------------------------------------*     RCN001  
000400 01  WK-C-TDINT-RECORD.                                           RCN001  
000500     05  WK-C-TDINT-INPUT.                                        RCN001  
000600         10  WK-C-TDINT-TRADE-ID        PIC X(20).                RCN001  
000700         10  WK-C-TDINT-SOURCE-SYSTEM   PIC X(08).                RCN001  
000800         10  WK-C-TDINT-INSTRUMENT      PIC X(20).                RCN001  
000900         10  WK-N-TDINT-QUANTITY        PIC S9(11)V9(4).          RCN001  
001000         10  WK-N-TDINT-PRICE           PIC S9(11)V9(4).          RCN001  
001100         10  WK-N-TDINT-TRADE-DATE      PIC 9(08).                RCN001  
001200         10  WK-N-TDINT-TRADE-TIME      PIC 9(06).                RCN001  
001300         10  FILLER                     PIC X(05).                RCN001  
001400         10  WK-C-TDINT-COUNTERPARTY    PIC X(20).                RCN001  
001500     05  WK-C-TDINT-OUTPUT.                                       RCN001  
001600         10  WK-C-TDINT-ERROR-CD        PIC X(07).                RCN001  
001700         10  WK-C-TDINT-FS              PIC X(02).                RCN001  
001800         10  FILLER                     PIC X(05).                RCN001  
