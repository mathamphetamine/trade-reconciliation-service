000100* TRDDATA.cpybk                                                   RCN001  
000200* ONE RECORD PER TRADE ID + SOURCE SYSTEM - THE TRADE-DATA        RCN001  
000300* MASTER.  A SECOND SUBMISSION FOR THE SAME TRADE ID/SOURCE       RCN001  
000400* SYSTEM REPLACES THE STORED BUSINESS FIELDS IN PLACE - IT        RCN001  
000500* NEVER CREATES A SECOND RECORD AND NEVER TOUCHES THE ORIGINAL    RCN001  
000600* TRD-SEQNO ASSIGNED WHEN THE RECORD WAS FIRST INSERTED.          RCN001  
000700*-----------------------------------------------------------*     RCN001  
000800* HISTORY OF MODIFICATION:                                        RCN001  
000900*-----------------------------------------------------------*     RCN001  
001000* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN001  
001100*-----------------------------------------------------------*     RCN001  
001200* RCN037 - HSANTOS - 09/07/2001 - E-REQ 8814 - WIDENED            RCN001  
001300*                     TRD-INSTRUMENT FROM 12 TO 20 BYTES FOR      RCN001  
001400*                     THE NEW OFFSHORE SYMBOLOGY.                 RCN001  
001500*-----------------------------------------------------------*     RCN001  
001600     05  TRD-DATA-RECORD          PIC X(150).                     RCN001  
001700* I-O FORMAT: TRDDATAR  FROM FILE TRDDATA  OF LIBRARY RECNLIB     RCN001  
001800*                                                                 RCN001  
001900     05  TRDDATAR REDEFINES TRD-DATA-RECORD.                      RCN001  
002000     06  TRD-KEY.                                                 RCN001  
002100         10  TRD-TRADE-ID          PIC X(20).                     RCN001  
002200*                        TRADE IDENTIFIER - SHARED KEY ACROSS     RCN001  
002300*                        BOTH SOURCE SYSTEMS                      RCN001  
002400         10  TRD-SOURCE-SYSTEM     PIC X(08).                     RCN001  
002500*                        "SYSTEM A" OR "SYSTEM B"                 RCN001  
002600     06  TRD-INSTRUMENT            PIC X(20).                     RCN001  
002700*                        INSTRUMENT / SYMBOL CODE                 RCN001  
002800     06  TRD-QUANTITY              PIC S9(11)V9(4) COMP-3.        RCN001  
002900*                        TRADE QUANTITY, 4 DECIMALS, SIGNED       RCN001  
003000     06  TRD-PRICE                 PIC S9(11)V9(4) COMP-3.        RCN001  
003100*                        TRADE PRICE, 4 DECIMALS, SIGNED          RCN001  
003200     06  TRD-TRADE-DATE            PIC 9(08).                     RCN001  
003300*                        TRADE DATE CCYYMMDD                      RCN001  
003400     06  TRD-TRADE-TIME            PIC 9(06).                     RCN001  
003500*                        TRADE TIME-OF-DAY HHMMSS                 RCN001  
003600     06  TRD-COUNTERPARTY          PIC X(20).                     RCN001  
003700*                        COUNTERPARTY IDENTIFIER                  RCN001  
003800     06  TRD-RECEIVED-DATE         PIC 9(08).                     RCN001  
003900*                        DATE THIS RECORD WAS STORED              RCN001  
004000     06  TRD-RECEIVED-TIME         PIC 9(06).                     RCN001  
004100*                        TIME THIS RECORD WAS STORED              RCN001  
004200     06  TRD-SEQNO                 PIC 9(09).                     RCN001  
004300*                        INTERNAL SEQUENCE NO ASSIGNED AT         RCN001  
004400*                        INSERT TIME - NEVER CHANGES ON UPDATE    RCN001  
004500     06  FILLER                    PIC X(29).                     RCN001  
