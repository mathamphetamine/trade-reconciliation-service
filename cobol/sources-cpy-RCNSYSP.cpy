000100* RCNSYSP.cpybk                                                   RCN001  
000200* RECONCILIATION SYSTEM PARAMETER MASTER - ONE RECORD PER         RCN001  
000300* PARAMETER CODE.  READ-ONLY TO TRCXPARM.  HOLDS RUN-TIME         RCN001  
000400* TUNABLES SUCH AS RECONCILIATION-TIMEOUT-MINUTES THAT THE        RCN001  
000500* OPERATIONS DESK CAN CHANGE WITHOUT A RECOMPILE.                 RCN001  
000600*-----------------------------------------------------------*     RCN001  
000700* HISTORY OF MODIFICATION:                                        RCN001  
000800*-----------------------------------------------------------*     RCN001  
000900* RCN001 - PDIAZ   - 14/03/1994 - INITIAL VERSION                 RCN001  
001000*-----------------------------------------------------------*     RCN001  
001100     05  RCNSYSP-RECORD             PIC X(60).                    RCN001  
001200* I-O FORMAT: RCNSYSPR  FROM FILE RCNSYSP  OF LIBRARY RECNLIB     RCN001  
001300*                                                                 RCN001  
001400     05  RCNSYSPR REDEFINES RCNSYSP-RECORD.                       RCN001  
001500     06  RCNSYSP-PARMCD              PIC X(09).                   RCN001  
001600*                        PARAMETER CODE - RECORD KEY              RCN001  
001700     06  RCNSYSP-ATTRIBUT            PIC X(01).                   RCN001  
001800*                        "A" = ALPHA VALUE, "N" = NUMERIC VALUE   RCN001  
001900     06  RCNSYSP-PARMVAL.                                         RCN001  
002000         10  RCNSYSP-PARMVAL-A       PIC X(20).                   RCN001  
002100     06  RCNSYSP-PARMVAL-N REDEFINES RCNSYSP-PARMVAL              RCN001  
002200                                     PIC 9(09).                   RCN001  
002300     06  FILLER                      PIC X(30).                   RCN001  
