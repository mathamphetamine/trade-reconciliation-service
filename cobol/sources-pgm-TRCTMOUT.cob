000100*************************                                         RCN016  
000200 IDENTIFICATION DIVISION.                                         RCN016  
000300*************************                                         RCN016  
000400 PROGRAM-ID.     TRCTMOUT.                                        RCN016  
000500 AUTHOR.         WANDA MORLEY.                                    RCN016  
000600 INSTALLATION.   RECON DEVELOPMENT CENTER.                        RCN016  
000700 DATE-WRITTEN.   11 AUG 1994.                                     RCN016  
000800 DATE-COMPILED.                                                   RCN016  
000900 SECURITY.       NON-CONFIDENTIAL.                                RCN016  
001000*                                                                 RCN016  
001100*DESCRIPTION :  PERIODIC SWEEP OF THE RECONCILIATION-STATUS       RCN016  
001200*               MASTER.  ANY RECORD STILL IN STATUS "PENDING"     RCN016  
001300*               WHOSE CREATED-DATE/-TIME IS OLDER THAN THE        RCN016  
001400*               CONFIGURED TIMEOUT IS RECLASSIFIED TO             RCN016  
001500*               "RECONCILIATION-TIMEOUT".                         RCN016  
001600*NOTE        :  SCANS THE RCNSTATP LOGICAL FILE, WHICH PRESENTS   RCN016  
001700*               RCNSTAT IN STATUS/CREATED-DATE/CREATED-TIME       RCN016  
001800*               SEQUENCE, SO ONLY THE LEADING RUN OF "PENDING"    RCN016  
001900*               ENTRIES OLDER THAN THE THRESHOLD IS EVER READ.    RCN016  
002000*                                                                 RCN016  
002100*================================================================ RCN016  
002200* HISTORY OF MODIFICATION:                                        RCN016  
002300*================================================================ RCN016  
002400* RCN016 - WMORLEY - 11/08/1994 - INITIAL VERSION                 RCN016  
002500*================================================================ RCN016  
002600* RCN039 - HSANTOS - 09/07/2001 - E-REQ 8814 - NO LOGIC CHANGE,   RCN016  
002700*                     RECOMPILED AGAINST THE WIDENED TRDDATA      RCN016  
002800*                     COPYBOOK.                                   RCN016  
002900*----------------------------------------------------------------*RCN016  
003000* RCN054 - HSANTOS - 21/02/2003 - E-REQ 11290 - SWITCHED FROM A   RCN016  
003100*                     FULL SCAN OF RCNSTAT TO THE NEW RCNSTATP    RCN016  
003200*                     LOGICAL FILE KEYED BY STATUS/CREATED, WITH  RCN016  
003300*                     AN EARLY EXIT ONCE THE STATUS CHANGES OR    RCN016  
003400*                     THE CREATED STAMP REACHES THE THRESHOLD.    RCN016  
003500*----------------------------------------------------------------*RCN016  
003600* RCN064 - JBALDWIN- 18/09/2007 - E-REQ 15044 - THE TIMEOUT       RCN016  
003700*                     MINUTE VALUE NOW COMES FROM TRCXPARM        RCN016  
003800*                     INSTEAD OF BEING HARD-CODED AT 60.          RCN016  
003900*----------------------------------------------------------------*RCN016  
004000 EJECT                                                            RCN016  
004100**********************                                            RCN016  
004200 ENVIRONMENT DIVISION.                                            RCN016  
004300**********************                                            RCN016  
004400 CONFIGURATION SECTION.                                           RCN016  
004500 SOURCE-COMPUTER.  IBM-AS400.                                     RCN016  
004600 OBJECT-COMPUTER.  IBM-AS400.                                     RCN016  
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                  RCN016  
004800                    UPSI-0 IS UPSI-SWITCH-0                       RCN016  
004900                        ON  STATUS IS U0-ON                       RCN016  
005000                        OFF STATUS IS U0-OFF                      RCN016  
005100                    CLASS SIDE-CLASS IS "A" "B".                  RCN016  
005200
005300 INPUT-OUTPUT SECTION.                                            RCN016  
005400 FILE-CONTROL.                                                    RCN016  
005500     SELECT RCNSTATP ASSIGN TO DATABASE-RCNSTATP                  RCN054  
005600            ORGANIZATION      IS INDEXED                          RCN016  
005700            ACCESS MODE       IS DYNAMIC                          RCN016  
005800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY         RCN016  
005900            WITH DUPLICATES                                       RCN016  
006000            FILE STATUS       IS WK-C-FILE-STATUS.                RCN016  
006100
006200***************                                                   RCN016  
006300 DATA DIVISION.                                                   RCN016  
006400***************                                                   RCN016  
006500 FILE SECTION.                                                    RCN016  
006600**************                                                    RCN016  
006700 FD  RCNSTATP                                                     RCN054  
006800     LABEL RECORDS ARE OMITTED                                    RCN016  
006900     DATA RECORD IS WK-C-RCNSTATP.                                RCN054  
007000 01  WK-C-RCNSTATP.                                               RCN054  
007100     COPY DDSR-ALL-FORMATS OF RCNSTATP.                           RCN054  
007200 01  WK-C-RCNSTATP-1.                                             RCN054  
007300     COPY RCNSTAT.                                                RCN016  
007400
007500 WORKING-STORAGE SECTION.                                         RCN016  
007600*************************                                         RCN016  
007700 01  FILLER                          PIC X(24)        VALUE       RCN016  
007800     "** PROGRAM TRCTMOUT **".                                    RCN016  
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------* RCN016  
008100 01    WK-C-COMMON.                                               RCN016  
008200     COPY ASCMWS.                                                 RCN016  
008300     COPY FIL3090.                                                RCN016  
008400
008500 01  WK-C-EOR-SWITCH                 PIC X(01) VALUE "N".         RCN016  
008600     88  WK-C-END-OF-RANGE                      VALUE "Y".        RCN016  
008700
008800 01  WK-N-TMOUT-MINUTES               PIC 9(05) COMP-3.           RCN064  
008900 01  WK-N-TOTAL-TIMED-OUT             PIC 9(09) COMP.             RCN016  
009000
009100* -------------- TIMEOUT-THRESHOLD WORK FIELDS ------------------*RCN016  
009200 01  WK-N-THRESH-CCYYMMDD             PIC 9(08).                  RCN016  
009300 01  WK-N-THRESH-CCYYMMDD-R REDEFINES                             RCN016  
009400     WK-N-THRESH-CCYYMMDD.                                        RCN016  
009500     05  WK-N-THRESH-CCYY             PIC 9(04).                  RCN016  
009600     05  WK-N-THRESH-MM               PIC 9(02).                  RCN016  
009700     05  WK-N-THRESH-DD               PIC 9(02).                  RCN016  
009800 01  WK-N-THRESH-HHMMSS               PIC 9(06).                  RCN016  
009900 01  WK-N-THRESH-HHMMSS-R REDEFINES                               RCN016  
010000     WK-N-THRESH-HHMMSS.                                          RCN016  
010100     05  WK-N-THRESH-HH               PIC 9(02).                  RCN016  
010200     05  WK-N-THRESH-MI               PIC 9(02).                  RCN016  
010300     05  WK-N-THRESH-SS               PIC 9(02).                  RCN016  
010400 01  WK-N-WORK-MINUTES                PIC S9(07) COMP.            RCN016  
010500
010600* -------- DAYS-IN-MONTH TABLE, USED WHEN THE THRESHOLD MUST ----*RCN016  
010700* -------- BORROW BACK ACROSS A CALENDAR MONTH BOUNDARY ---------*RCN016  
010800 01  WK-C-DAYS-IN-MONTH-TBL.                                      RCN016  
010900     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
011000     05  FILLER                       PIC 9(02) VALUE 28.         RCN016  
011100     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
011200     05  FILLER                       PIC 9(02) VALUE 30.         RCN016  
011300     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
011400     05  FILLER                       PIC 9(02) VALUE 30.         RCN016  
011500     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
011600     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
011700     05  FILLER                       PIC 9(02) VALUE 30.         RCN016  
011800     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
011900     05  FILLER                       PIC 9(02) VALUE 30.         RCN016  
012000     05  FILLER                       PIC 9(02) VALUE 31.         RCN016  
012100 01  WK-C-DAYS-IN-MONTH-TBL-R REDEFINES                           RCN016  
012200     WK-C-DAYS-IN-MONTH-TBL.                                      RCN016  
012300     05  WK-N-DAYS-IN-MONTH           PIC 9(02) OCCURS 12 TIMES.  RCN016  
012400 01  WK-N-MONTH-SUB                   PIC 9(02) COMP.             RCN016  
012500
012700 01  WK-N-MINUTES-EDIT                PIC ZZZZ9.                  RCN016  
012800
012900*****************                                                 RCN016  
013000 LINKAGE SECTION.                                                 RCN016  
013100*****************                                                 RCN016  
013200     COPY RCNTMO.                                                 RCN016  
013300     COPY RCNPRM.                                                 RCN016  
013400 EJECT                                                            RCN016  
013500********************************************                      RCN016  
013600 PROCEDURE DIVISION USING WK-C-TMOUT-RECORD.                      RCN016  
013700********************************************                      RCN016  
013800 MAIN-MODULE.                                                     RCN016  
013900     PERFORM A000-PROCESS-CALLED-ROUTINE                          RCN016  
014000        THRU A099-PROCESS-CALLED-ROUTINE-EX.                      RCN016  
014100     PERFORM B000-MAIN-PROCESSING                                 RCN016  
014200        THRU B999-MAIN-PROCESSING-EX.                             RCN016  
014300     PERFORM Z000-END-PROGRAM-ROUTINE                             RCN016  
014400        THRU Z999-END-PROGRAM-ROUTINE-EX.                         RCN016  
014500     EXIT PROGRAM.                                                RCN016  
014600
014700*---------------------------------------------------------------* RCN016  
014800 A000-PROCESS-CALLED-ROUTINE.                                     RCN016  
014900*---------------------------------------------------------------* RCN016  
015000     MOVE    0                       TO    WK-N-TOTAL-TIMED-OUT.  RCN016  
015100     OPEN I-O RCNSTATP.                                           RCN054  
015200     IF  NOT WK-C-SUCCESSFUL                                      RCN016  
015300         DISPLAY "TRCTMOUT - OPEN FILE ERROR - RCNSTATP"          RCN054  
015400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN016  
015500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.                    RCN016  
015600
015700     IF  WK-N-TMOUT-ASOF-DATE = 0                                 RCN016  
015800         ACCEPT  WK-N-CUR-CCYYMMDD   FROM  DATE YYYYMMDD          RCN016  
015900         ACCEPT  WK-N-CUR-HHMMSS     FROM  TIME                   RCN016  
016000     ELSE                                                         RCN016  
016100         MOVE    WK-N-TMOUT-ASOF-DATE TO   WK-N-CUR-CCYYMMDD      RCN016  
016200         MOVE    WK-N-TMOUT-ASOF-TIME TO   WK-N-CUR-HHMMSS        RCN016  
016300     END-IF.                                                      RCN016  
016400
016500     INITIALIZE                            WK-C-XPARM-RECORD.     RCN016  
016600     MOVE    "RCNTOMIN"              TO    WK-C-XPARM-PARMCD.     RCN064  
016700     CALL "TRCXPARM"                 USING WK-C-XPARM-RECORD.     RCN064  
016800     IF  WK-C-XPARM-ERROR-CD NOT = SPACES                         RCN064  
016900         MOVE    60                  TO    WK-N-TMOUT-MINUTES     RCN064  
017000     ELSE                                                         RCN064  
017100         MOVE    WK-N-XPARM-PARMVAL  TO    WK-N-TMOUT-MINUTES     RCN064  
017200     END-IF.                                                      RCN064  
017300
017400     PERFORM A100-COMPUTE-THRESHOLD                               RCN016  
017500        THRU A199-COMPUTE-THRESHOLD-EX.                           RCN016  
017600*---------------------------------------------------------------* RCN016  
017700 A099-PROCESS-CALLED-ROUTINE-EX.                                  RCN016  
017800*---------------------------------------------------------------* RCN016  
017900 EXIT.                                                            RCN016  
018000
018100*---------------------------------------------------------------* RCN016  
018200*A100-COMPUTE-THRESHOLD.                                        * RCN016  
018300*---------------------------------------------------------------* RCN016  
018400* THRESHOLD = CURRENT DATE/TIME MINUS WK-N-TMOUT-MINUTES.  ANY    RCN016  
018500* PENDING RECORD CREATED BEFORE THIS DATE/TIME HAS TIMED OUT.     RCN016  
018600*---------------------------------------------------------------* RCN016  
018700 A100-COMPUTE-THRESHOLD.                                          RCN016  
018800     MOVE    WK-N-CUR-CCYYMMDD       TO    WK-N-THRESH-CCYYMMDD.  RCN016  
018900     COMPUTE WK-N-WORK-MINUTES =                                  RCN016  
019000             (WK-N-CUR-HH * 60) + WK-N-CUR-MI                     RCN016  
019100             - WK-N-TMOUT-MINUTES.                                RCN016  
019200     MOVE    WK-N-CUR-SS             TO    WK-N-THRESH-SS.        RCN016  
019300
019400     IF  WK-N-WORK-MINUTES NOT < 0                                RCN016  
019500         GO TO A150-STORE-THRESHOLD-TIME                          RCN016  
019600     END-IF.                                                      RCN016  
019700
019800     ADD     1440                    TO    WK-N-WORK-MINUTES.     RCN016  
019900     SUBTRACT 1 FROM WK-N-THRESH-DD.                              RCN016  
020000     IF  WK-N-THRESH-DD NOT = 0                                   RCN016  
020100         GO TO A150-STORE-THRESHOLD-TIME                          RCN016  
020200     END-IF.                                                      RCN016  
020300
020400     SUBTRACT 1 FROM WK-N-THRESH-MM.                              RCN016  
020500     IF  WK-N-THRESH-MM = 0                                       RCN016  
020600         MOVE    12                  TO    WK-N-THRESH-MM         RCN016  
020700         SUBTRACT 1 FROM WK-N-THRESH-CCYY                         RCN016  
020800     END-IF.                                                      RCN016  
020900     MOVE    WK-N-THRESH-MM          TO    WK-N-MONTH-SUB.        RCN016  
021000     MOVE    WK-N-DAYS-IN-MONTH (WK-N-MONTH-SUB)                  RCN016  
021100                                     TO    WK-N-THRESH-DD.        RCN016  
021200*---------------------------------------------------------------* RCN016  
021300 A150-STORE-THRESHOLD-TIME.                                       RCN016  
021400*---------------------------------------------------------------* RCN016  
021500     COMPUTE WK-N-THRESH-HH = WK-N-WORK-MINUTES / 60.             RCN016  
021600     COMPUTE WK-N-THRESH-MI = WK-N-WORK-MINUTES                   RCN016  
021700                             - (WK-N-THRESH-HH * 60).             RCN016  
021800*---------------------------------------------------------------* RCN016  
021900 A199-COMPUTE-THRESHOLD-EX.                                       RCN016  
022000*---------------------------------------------------------------* RCN016  
022100 EXIT.                                                            RCN016  
022200
022300*---------------------------------------------------------------* RCN016  
022400 B000-MAIN-PROCESSING.                                            RCN016  
022500*---------------------------------------------------------------* RCN016  
022600     INITIALIZE                            WK-C-RCNSTATP-1.       RCN054  
022700     MOVE    "PENDING"               TO    RCN-STATUS.            RCN016  
022800     MOVE    0                       TO    RCN-CREATED-DATE       RCN016  
022900                                            RCN-CREATED-TIME.     RCN016  
023000     START RCNSTATP KEY >= EXTERNALLY-DESCRIBED-KEY.              RCN054  
023100     IF  NOT WK-C-SUCCESSFUL                                      RCN016  
023200         MOVE    "Y"                 TO    WK-C-EOR-SWITCH        RCN016  
023300     ELSE                                                         RCN016  
023400         MOVE    "N"                 TO    WK-C-EOR-SWITCH        RCN016  
023500     END-IF.                                                      RCN016  
023600
023700     PERFORM B100-FETCH-AND-TEST-RANGE                            RCN016  
023800        THRU B199-FETCH-AND-TEST-RANGE-EX                         RCN016  
023900        UNTIL WK-C-END-OF-RANGE.                                  RCN016  
024000
024100     MOVE    WK-N-TOTAL-TIMED-OUT     TO    WK-N-TMOUT-COUNT.     RCN016  
024200     MOVE    WK-N-TOTAL-TIMED-OUT     TO    WK-N-MINUTES-EDIT.    RCN016  
024300     DISPLAY "TRCTMOUT - FOUND " WK-N-MINUTES-EDIT                RCN016  
024400         " PENDING RECONCILIATIONS THAT HAVE TIMED OUT".          RCN016  
024500*---------------------------------------------------------------* RCN016  
024600 B999-MAIN-PROCESSING-EX.                                         RCN016  
024700*---------------------------------------------------------------* RCN016  
024800 EXIT.                                                            RCN016  
024900
025000*---------------------------------------------------------------* RCN016  
025100*B100-FETCH-AND-TEST-RANGE.                                     * RCN016  
025200*---------------------------------------------------------------* RCN016  
025300* READS THE NEXT RECORD IN STATUS/CREATED SEQUENCE.  THE RANGE    RCN016  
025400* ENDS AS SOON AS THE STATUS IS NO LONGER "PENDING" OR THE        RCN016  
025500* CREATED-DATE/-TIME REACHES THE TIMEOUT THRESHOLD, SINCE THE     RCN016  
025600* REMAINING PENDING RECORDS ARE ALL TOO YOUNG TO QUALIFY.         RCN016  
025700*---------------------------------------------------------------* RCN016  
025800 B100-FETCH-AND-TEST-RANGE.                                       RCN016  
025900     READ RCNSTATP NEXT                                           RCN054  
026000         AT END                                                   RCN016  
026100             MOVE "Y"                TO    WK-C-EOR-SWITCH        RCN016  
026200             GO TO B199-FETCH-AND-TEST-RANGE-EX                   RCN016  
026300     END-READ.                                                    RCN016  
026400
026500     IF  RCN-STATUS NOT = "PENDING"                               RCN016  
026600         MOVE    "Y"                 TO    WK-C-EOR-SWITCH        RCN016  
026700         GO TO B199-FETCH-AND-TEST-RANGE-EX                       RCN016  
026800     END-IF.                                                      RCN016  
026900
027000     IF  RCN-CREATED-DATE > WK-N-THRESH-CCYYMMDD                  RCN016  
027100     OR (RCN-CREATED-DATE = WK-N-THRESH-CCYYMMDD AND              RCN016  
027200         RCN-CREATED-TIME NOT < WK-N-THRESH-HHMMSS)               RCN016  
027300         MOVE    "Y"                 TO    WK-C-EOR-SWITCH        RCN016  
027400         GO TO B199-FETCH-AND-TEST-RANGE-EX                       RCN016  
027500     END-IF.                                                      RCN016  
027600
027700     PERFORM C100-MARK-RECORD-TIMED-OUT                           RCN016  
027800        THRU C199-MARK-RECORD-TIMED-OUT-EX.                       RCN016  
027900*---------------------------------------------------------------* RCN016  
028000 B199-FETCH-AND-TEST-RANGE-EX.                                    RCN016  
028100*---------------------------------------------------------------* RCN016  
028200 EXIT.                                                            RCN016  
028300
028400*---------------------------------------------------------------* RCN016  
028500 C100-MARK-RECORD-TIMED-OUT.                                      RCN016  
028600*---------------------------------------------------------------* RCN016  
028700     ADD     1                       TO    WK-N-TOTAL-TIMED-OUT.  RCN016  
028800     MOVE    "RECONCILIATION-TIMEOUT" TO   RCN-STATUS.            RCN016  
028900     MOVE    WK-N-TMOUT-MINUTES      TO    WK-N-MINUTES-EDIT.     RCN016  
029000     STRING  "Reconciliation timed out after "                    RCN016  
029100                                        DELIMITED BY SIZE         RCN016  
029200             WK-N-MINUTES-EDIT          DELIMITED BY SIZE         RCN016  
029300             " minutes"                 DELIMITED BY SIZE         RCN016  
029400         INTO RCN-DETAILS.                                        RCN016  
029500     MOVE    WK-N-CUR-CCYYMMDD       TO    RCN-LAST-ATTEMPT-DATE. RCN016  
029600     MOVE    WK-N-CUR-HHMMSS         TO    RCN-LAST-ATTEMPT-TIME. RCN016  
029700     MOVE    WK-N-CUR-CCYYMMDD       TO    RCN-UPDATED-DATE.      RCN016  
029800     MOVE    WK-N-CUR-HHMMSS         TO    RCN-UPDATED-TIME.      RCN016  
029900
030000     REWRITE WK-C-RCNSTATP-1.                                     RCN054  
030100     IF  NOT WK-C-SUCCESSFUL                                      RCN016  
030200         DISPLAY "TRCTMOUT - REWRITE FILE ERROR - RCNSTATP"       RCN054  
030300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               RCN016  
030400     END-IF.                                                      RCN016  
030500*---------------------------------------------------------------* RCN016  
030600 C199-MARK-RECORD-TIMED-OUT-EX.                                   RCN016  
030700*---------------------------------------------------------------* RCN016  
030800 EXIT.                                                            RCN016  
030900
031000*---------------------------------------------------------------* RCN016  
031100 Z000-END-PROGRAM-ROUTINE.                                        RCN016  
031200*---------------------------------------------------------------* RCN016  
031300     CLOSE RCNSTATP.                                              RCN054  
031400     IF  NOT WK-C-SUCCESSFUL                                      RCN016  
031500         DISPLAY "TRCTMOUT - CLOSE FILE ERROR - RCNSTATP"         RCN054  
031600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              RCN016  
031700*---------------------------------------------------------------* RCN016  
031800 Z999-END-PROGRAM-ROUTINE-EX.                                     RCN016  
031900*---------------------------------------------------------------* RCN016  
032000 EXIT.                                                            RCN016  
032100
032200******************************************************************RCN016  
032300*************** END OF PROGRAM SOURCE  TRCTMOUT ****************  RCN016  
032400******************************************************************RCN016  
